000100 IDENTIFICATION DIVISION.
000200*=======================*
000300 PROGRAM-ID.    CGPRG012.
000400 AUTHOR.        M C SIQUEIRA.
000500 INSTALLATION.  FATEC SAO CAETANO.
000600 DATE-WRITTEN.  14/03/1986.
000700 DATE-COMPILED. 09/08/2026.
000800 SECURITY.      USO RESTRITO AO DEPTO DE ENGENHARIA.
000900*--------------------------------------------------------------*
001000* DISCIPLINA/SISTEMA: CALCULO DE RESISTENCIA DE ENGRENAGENS
001100*--------------------------------------------------------------*
001200* OBJETIVO: LER O ARQUIVO DE CASOS DE REDUTOR DE ENGRENAGENS
001300*           (PINHAO + COROA, UM ESTAGIO), CALCULAR A GEOMETRIA,
001400*           AS CARGAS TRANSMITIDAS E AS TENSOES DE FLEXAO E DE
001500*           CONTATO PELO METODO SIMPLIFICADO ISO 6336, DERIVAR
001600*           OS FATORES DE SEGURANCA, CLASSIFICAR O PROJETO COMO
001700*           SEGURO / MARGINAL / INSEGURO, CONFERIR A TENSAO DE
001800*           FLEXAO CONTRA OS METODOS DE LEWIS E AGMA E EMITIR O
001900*           ARQUIVO DE RESULTADOS MAIS O RELATORIO DE CALCULO
002000*           COM OS TOTAIS DE CONTROLE DO LOTE.
002100*--------------------------------------------------------------*
002200*------------------> HISTORICO - MANUTENCAO <------------------*
002300* VERSAO  MES/ANO  NR.DOC      IDENT.  DESCRICAO
002400* ------  -------  ----------  ------  ----------------------- *
002500*  V01    MAR/1986 CH-1986-014  MCS    VERSAO ORIGINAL - LEITURA
002600*                                      DO CADASTRO DE CASOS E
002700*                                      CALCULO DA GEOMETRIA
002800*  V02    SET/1986 CH-1986-041  MCS    INCLUIDO CALCULO DAS
002900*                                      CARGAS (FT/FR/FN)
003000*  V03    JAN/1987 CH-1987-006  RAT    INCLUIDA TENSAO DE FLEXAO
003100*                                      PINHAO/COROA (LEWIS/ISO)
003200*  V04    JUL/1987 CH-1987-033  RAT    INCLUIDA TENSAO DE CONTATO
003300*                                      (HERTZ/ISO 6336-2)
003400*  V05    NOV/1988 CH-1988-019  JPF    INCLUIDOS FATORES DE
003500*                                      SEGURANCA E CLASSIFICACAO
003600*                                      SEGURO/MARGINAL/INSEGURO
003700*  V06    MAI/1990 CH-1990-027  JPF    INCLUIDA CONFERENCIA
003800*                                      CRUZADA LEWIS X AGMA
003900*  V07    FEV/1991 CH-1991-002  WYG    TABELA DE MATERIAIS
004000*                                      AMPLIADA PARA SCM415/S45C
004100*  V08    OUT/1992 CH-1992-051  WYG    RECOMENDACOES DE PROJETO
004200*                                      NO RELATORIO (SF1/SH)
004300*  V09    AGO/1994 CH-1994-018  MCS    AJUSTE NA RAIZ QUADRADA
004400*                                      ITERATIVA DA TENSAO HERTZ
004500*  V10    MAR/1996 CH-1996-009  RAT    VALOR MINIMO DE SF DO
004600*                                      LOTE PASSA A GRAVAR O
004700*                                      CASO QUE O PRODUZIU
004800*  V11    DEZ/1998 CH-1998-044  JPF    VIRADA DO SECULO - CAMPOS
004900*                                      DE DATA DO SISTEMA
005000*                                      CONFERIDOS PARA ANO 2000
005100*  V12    JUN/2001 CH-2001-012  WYG    REVISAO GERAL DOS TOTAIS
005200*                                      DE CONTROLE DO RELATORIO
005300*  V13    SET/2004 CH-2004-007  MCS    RECOMPILACAO - SEM
005400*                                      ALTERACAO DE REGRA
005500*  V14    JUL/2026 CH-2026-118  LTS    REVISAO PARA O PADRAO
005600*                                      ATUAL DO LOTE DE CALCULO
005700*--------------------------------------------------------------*
005800 ENVIRONMENT DIVISION.
005900*====================*
006000 CONFIGURATION SECTION.
006100*---------------------*
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     .
006500 INPUT-OUTPUT SECTION.
006600*---------------------*
006700 FILE-CONTROL.
006800     SELECT GEAR-CASE   ASSIGN TO GEARCASJ
006900            FILE STATUS   IS WS-FS-CASO
007000     .
007100     SELECT GEAR-RESULT ASSIGN TO GEARRESJ
007200            FILE STATUS   IS WS-FS-RES
007300     .
007400     SELECT CALC-REPORT ASSIGN TO CALCREPJ
007500            FILE STATUS   IS WS-FS-REL
007600     .
007700 DATA DIVISION.
007800*=============*
007900 FILE SECTION.
008000*------------*
008100 FD  GEAR-CASE
008200     LABEL RECORD STANDARD
008300     RECORDING MODE  F
008400     .
008500 01  REG-GEAR-CASE          PIC X(80)
008600     .
008700 FD  GEAR-RESULT
008800     LABEL RECORD OMITTED
008900     RECORDING MODE  F
009000     .
009100 01  REG-GEAR-RESULT        PIC X(200)
009200     .
009300 FD  CALC-REPORT
009400     LABEL RECORD OMITTED
009500     RECORDING MODE  F
009600     .
009700 01  REG-CALC-REPORT        PIC X(132)
009800     .
009900 WORKING-STORAGE SECTION.
010000*-----------------------*
010100 01  FILLER                 PIC X(35)       VALUE
010200     '**** INICIO DA WORKING-STORAGE ****'.
010300
010400*-----> CONTADOR DE ITERACOES DO METODO DE NEWTON-RAPHSON
010500*-----> (RAIZ QUADRADA USADA NA TENSAO DE CONTATO - PAR. 072/073)
010600 77  WS-CT-ITER-RAIZ         PIC 9(02)   COMP.
010700
010800*-----> VARIAVEIS AUXILIARES UTILIZADA NO PROCESSAMENTO
010900 01  WS-AREA-AUX.
011000     05  WS-FS-CASO             PIC X(02).
011100         88  WS-CASO-OK              VALUE '00'.
011200         88  WS-CASO-FIM             VALUE '10'.
011300     05  WS-FS-RES              PIC X(02).
011400     05  WS-FS-REL              PIC X(02).
011500     05  WS-MSG                 PIC X(30).
011600     05  WS-FS-MSG              PIC X(02).
011700     05  WS-DTEDI                PIC X(10).
011800     05  WS-HREDI                PIC X(11).
011900     05  WS-CASO-VALIDO          PIC X(01).
012000         88  WS-CASO-E-VALIDO        VALUE 'S'.
012100     05  WS-MOTIVO-REJEICAO      PIC X(20).
012200     05  WS-PRIMEIRO-CASO        PIC X(01)   VALUE 'S'.
012300     05  FILLER                  PIC X(05).
012400
012500*-----> RELOGIO DO SISTEMA E SUA VISAO ALTERNATIVA (REDEFINES 1)
012600 01  WS-DATA-SISTEMA.
012700     05  WS-DTSYS               PIC 9(06).
012800     05  FILLER                 PIC X(02).
012900 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
013000     05  WS-AA-SYS              PIC 9(02).
013100     05  WS-MM-SYS              PIC 9(02).
013200     05  WS-DD-SYS              PIC 9(02).
013300     05  FILLER                 PIC X(02).
013400 01  WS-HRSYS                   PIC 9(08).
013500
013600*-----> CONTADORES E ACUMULADORES DO LOTE (TODOS COMP)
013700 01  WS-CONTADORES              COMP.
013800     05  WS-CTLIDO              PIC 9(05).
013900     05  WS-CTGRAV              PIC 9(05).
014000     05  WS-CTREJEITADOS        PIC 9(05).
014100     05  WS-CT-SAFE             PIC 9(05).
014200     05  WS-CT-MARGINAL         PIC 9(05).
014300     05  WS-CT-UNSAFE           PIC 9(05).
014400     05  WS-CTLIN               PIC 9(02)   VALUE 65.
014500     05  WS-PAG-CAB             PIC 9(02)   VALUE ZERO.
014600     05  WS-K-CALC              PIC 9(02).
014700     05  FILLER                 PIC 9(02).
014800
014900*-----> SUBSCRITOS E INDICES (COMP)
015000 01  WS-SUBSCRITOS               COMP.
015100     05  WS-I                    PIC 9(01).
015200     05  FILLER                  PIC 9(01).
015300
015400*-----> ENTRADA - CASO DE REDUTOR DE ENGRENAGENS (GEAR-CASE-REC)
015500 01  WS-REG-GEAR-CASE.
015600     05  CASE-ID                PIC X(08).
015700     05  MODULE                 PIC 9(02)V9(02).
015800     05  TEETH-PINION           PIC 9(03).
015900     05  GEAR-RATIO             PIC 9(02)V9(02).
016000     05  INPUT-TORQUE           PIC 9(04)V9(02).
016100     05  INPUT-SPEED            PIC 9(05).
016200     05  FACE-WIDTH             PIC 9(03)V9(02).
016300     05  PRESSURE-ANGLE         PIC 9(02)V9(02).
016400     05  MATERIAL-CODE          PIC X(06).
016500     05  FILLER                 PIC X(35).
016600*-----> VISAO EM CARACTERES DO CASO DE ENTRADA (REDEFINES 2),
016700*       USADA SO PARA DUMP NO RELATORIO DE ERRO
016800 01  WS-REG-GEAR-CASE-X REDEFINES WS-REG-GEAR-CASE
016900                             PIC X(80).
017000
017100*-----> VALORES DE TRABALHO APOS DEFAULT (FACE-WIDTH/PRESS.ANG.)
017200 01  WS-CASO-CALC.
017300     05  WS-FACE-WIDTH-CALC      PIC 9(03)V9(02).
017400     05  WS-PRESS-ANGLE-CALC     PIC 9(02)V9(02).
017500     05  WS-TEETH-GEAR-CALC      PIC 9(04).
017600     05  WS-RATIO-ACHIEVED       PIC 9(03)V9(04).
017700     05  FILLER                  PIC X(05).
017800
017900*-----> TABELA DE MATERIAIS - SOMENTE SCM415 E S45C (FIXA)
018000 01  WS-MAT-SCM415.
018100     05  WS-MAT-SCM415-BEND      PIC 9(04)   VALUE 0400.
018200     05  WS-MAT-SCM415-CONTACT   PIC 9(04)   VALUE 1200.
018300     05  FILLER                  PIC X(04).
018400 01  WS-MAT-S45C.
018500     05  WS-MAT-S45C-BEND        PIC 9(04)   VALUE 0270.
018600     05  WS-MAT-S45C-CONTACT     PIC 9(04)   VALUE 0900.
018700     05  FILLER                  PIC X(04).
018800 01  WS-MAT-ACHADO.
018900     05  WS-MAT-BEND-ACHADO      PIC 9(04).
019000     05  WS-MAT-CONTACT-ACHADO   PIC 9(04).
019100     05  FILLER                  PIC X(04).
019200
019300*-----> GEOMETRIA, CARGAS E TENSOES CALCULADAS DO CASO ATUAL
019400 01  WS-GEOMETRIA-CALC.
019500     05  WS-PITCH-DIA-PINHAO     PIC 9(04)V9(03).
019600     05  WS-PITCH-DIA-COROA      PIC 9(05)V9(03).
019700     05  WS-CENTER-DISTANCE      PIC 9(05)V9(03).
019800     05  WS-ADDEND-DIA-PINHAO    PIC 9(04)V9(03).
019900     05  WS-DEDEND-DIA-PINHAO    PIC 9(04)V9(03).
020000     05  WS-ADDEND-DIA-COROA     PIC 9(05)V9(03).
020100     05  WS-DEDEND-DIA-COROA     PIC 9(05)V9(03).
020200     05  WS-OUTPUT-TORQUE-CALC   PIC 9(05)V9(02).
020300     05  WS-POWER-KW-CALC        PIC 9(04)V9(03).
020400     05  FILLER                  PIC X(05).
020500
020600*-----> COMPONENTES DA FORCA NO PONTO DE CONTATO DOS DENTES -
020700*       TANGENCIAL, RADIAL E NORMAL (CALC. EM 050-CALC-FORCAS)
020800 01  WS-CARGAS-CALC.
020900     05  WS-FORCA-TANGENCIAL     PIC 9(06)V9(02).
021000     05  WS-FORCA-RADIAL         PIC 9(06)V9(02).
021100     05  WS-FORCA-NORMAL         PIC 9(06)V9(02).
021200     05  FILLER                  PIC X(05).
021300
021400*-----> FATORES DE FORMA E DE CORRECAO DE TENSAO (GENERICOS,
021500*       REUTILIZADOS PARA O PINHAO E PARA A COROA)
021600 01  WS-FATORES-DENTE.
021700     05  WS-Z-CALC               PIC 9(04).
021800     05  WS-ZN-CALC              PIC 9(04)V9(04).
021900     05  WS-Y-LN                 PIC S9(01)V9(06).
022000     05  WS-LNZ-CALC             PIC S9(02)V9(06).
022100     05  WS-YFA-CALC             PIC 9(01)V9(04).
022200     05  WS-YSA-CALC             PIC 9(01)V9(04).
022300     05  FILLER                  PIC X(05).
022400
022500*-----> TENSOES DE FLEXAO (PINHAO E COROA) E DE CONTATO (HERTZ),
022600*       MAIS OS YFA/YSA DE CADA ENGRENAGEM GUARDADOS PARA O
022700*       CALCULO DAS RECOMENDACOES EM 065-CALC-SEGURANCA
022800 01  WS-TENSOES-CALC.
022900     05  WS-BEND-STRESS-PINHAO   PIC 9(04)V9(02).
023000     05  WS-BEND-STRESS-COROA    PIC 9(04)V9(02).
023100     05  WS-CONTACT-STRESS-CALC  PIC 9(04)V9(02).
023200     05  WS-YFA1                 PIC 9(01)V9(04).
023300     05  WS-YSA1                 PIC 9(01)V9(04).
023400     05  WS-YFA2                 PIC 9(01)V9(04).
023500     05  WS-YSA2                 PIC 9(01)V9(04).
023600     05  FILLER                  PIC X(05).
023700
023800*-----> RAIZ QUADRADA ITERATIVA (METODO DE NEWTON) - USADA NA
023900*       TENSAO DE CONTATO
024000 01  WS-AREA-RAIZ.
024100     05  WS-SQRT-X               PIC 9(06)V9(06).
024200     05  WS-SQRT-R                PIC 9(04)V9(06).
024300     05  FILLER                  PIC X(05).
024400
024500*-----> FATORES DE CONTATO FIXOS PARA ALFA-N = 20 GRAUS (UNICO
024600*       ANGULO DE PRESSAO SUPORTADO - VIDE REGRA DE NEGOCIO)
024700 01  WS-CONST-20-GRAUS.
024800     05  WS-TAN-20               PIC 9V9(05) VALUE 0.36397.
024900     05  WS-COS-20               PIC 9V9(05) VALUE 0.93969.
025000     05  WS-ZH-20                PIC 9V9(05) VALUE 2.49457.
025100     05  WS-ZE-20                PIC 9V9(03) VALUE 6.003.
025200     05  WS-ZEPS-20              PIC 9V9(05) VALUE 0.94868.
025300     05  WS-LN25                 PIC 9V9(08) VALUE 3.21887582.
025400     05  FILLER                  PIC X(05).
025500
025600*-----> SEGURANCA E CLASSIFICACAO DO CASO ATUAL
025700 01  WS-SEGURANCA-CALC.
025800     05  WS-SF-BEND-PINHAO       PIC 9(02)V9(02).
025900     05  WS-SF-BEND-COROA        PIC 9(02)V9(02).
026000     05  WS-SF-CONTACT-CALC      PIC 9(02)V9(02).
026100     05  WS-MIN-SF-CASO          PIC 9(02)V9(02).
026200     05  WS-ASSESSMENT-CALC      PIC X(10).
026300         88  WS-ASSESS-E-SAFE         VALUE 'SAFE'.
026400         88  WS-ASSESS-E-MARGINAL     VALUE 'MARGINAL'.
026500         88  WS-ASSESS-E-UNSAFE       VALUE 'UNSAFE'.
026600     05  WS-RECOM-FACE           PIC X(20).
026700     05  WS-RECOM-DUREZA         PIC X(24).
026800     05  FILLER                  PIC X(05).
026900
027000*-----> CONFERENCIA CRUZADA (LEWIS/AGMA) - REDEFINES 3 DA
027100*       VISAO POR METODO PARA A VISAO POR NOME
027200 01  WS-VERIF-VALORES.
027300     05  WS-VERIF-LEWIS-TENSAO   PIC 9(04)V9(02).
027400     05  WS-VERIF-LEWIS-ERRO     PIC 9V9(04).
027500     05  WS-VERIF-AGMA-TENSAO    PIC 9(04)V9(02).
027600     05  WS-VERIF-AGMA-ERRO      PIC 9V9(04).
027700     05  FILLER                  PIC X(04).
027800 01  WS-VERIF-VALORES-R REDEFINES WS-VERIF-VALORES.
027900     05  WS-VERIF-METODO-1.
028000         10  WS-VERIF-TENSAO-1   PIC 9(04)V9(02).
028100         10  WS-VERIF-ERRO-1     PIC 9V9(04).
028200     05  WS-VERIF-METODO-2.
028300         10  WS-VERIF-TENSAO-2   PIC 9(04)V9(02).
028400         10  WS-VERIF-ERRO-2     PIC 9V9(04).
028500     05  FILLER                  PIC X(04).
028600 01  WS-VERIF-MAXDEV             PIC 9V9(04).
028700 01  WS-VERIF-AVGDEV             PIC 9V9(04).
028800 01  WS-VERIF-STATUS-CALC        PIC X(16).
028900
029000*-----> SAIDA - RESULTADO DO CASO (GEAR-RESULT-REC)
029100 01  WS-REG-GEAR-RESULT.
029200     05  CASE-ID                 PIC X(08).
029300     05  TEETH-GEAR              PIC 9(04).
029400     05  PITCH-DIA-PINION        PIC 9(04)V9(03).
029500     05  PITCH-DIA-GEAR          PIC 9(05)V9(03).
029600     05  CENTER-DISTANCE         PIC 9(05)V9(03).
029700     05  ADDENDUM-DIA-PINION     PIC 9(04)V9(03).
029800     05  DEDENDUM-DIA-PINION     PIC 9(04)V9(03).
029900     05  ADDENDUM-DIA-GEAR       PIC 9(05)V9(03).
030000     05  DEDENDUM-DIA-GEAR       PIC 9(05)V9(03).
030100     05  OUTPUT-TORQUE           PIC 9(05)V9(02).
030200     05  POWER-KW                PIC 9(04)V9(03).
030300     05  TANGENTIAL-FORCE        PIC 9(06)V9(02).
030400     05  RADIAL-FORCE            PIC 9(06)V9(02).
030500     05  NORMAL-FORCE            PIC 9(06)V9(02).
030600     05  BEND-STRESS-PINION      PIC 9(04)V9(02).
030700     05  BEND-STRESS-GEAR        PIC 9(04)V9(02).
030800     05  CONTACT-STRESS          PIC 9(04)V9(02).
030900     05  SF-BEND-PINION          PIC 9(02)V9(02).
031000     05  SF-BEND-GEAR            PIC 9(02)V9(02).
031100     05  SF-CONTACT              PIC 9(02)V9(02).
031200     05  ASSESSMENT              PIC X(10).
031300     05  VERIFY-STATUS           PIC X(16).
031400     05  FILLER                  PIC X(41).
031500
031600*-----> MINIMO SF DO LOTE E CASO QUE O PRODUZIU
031700 01  WS-MIN-SF-GLOBAL             PIC 9(02)V9(02).
031800 01  WS-MIN-SF-CASE-ID            PIC X(08)   VALUE SPACES.
031900
032000*-----> DADOS DE SAIDA - CABECALHO DO RELATORIO
032100 01  WS-CAB1.
032200     05  FILLER                  PIC X(01)   VALUE SPACES.
032300     05  WS-DATA-CAB             PIC X(10).
032400     05  FILLER                  PIC X(06)   VALUE SPACES.
032500     05  FILLER                  PIC X(46)   VALUE
032600         'ISO 6336 GEAR STRENGTH CALCULATION REPORT'.
032700     05  FILLER                  PIC X(14)   VALUE SPACES.
032800     05  FILLER                  PIC X(05)   VALUE 'PAG. '.
032900     05  WS-PAG-CAB-ED           PIC 9(02).
033000     05  FILLER                  PIC X(46)   VALUE SPACES.
033100
033200*-----> BLOCO DE DETALHE DO CASO - SEIS LINHAS (1 A 6), UMA
033300*       PARA CADA GRUPO DE RESULTADOS; MONTADAS E GRAVADAS
033400*       POR 080-IMPRIMIR-DETALHE/081-GRAVAR-LINHA-REL
033500 01  WS-REG-DETALHE-1.
033600     05  FILLER                  PIC X(01)   VALUE SPACES.
033700     05  FILLER                  PIC X(08)   VALUE 'CASO    '.
033800     05  WS-CASEID-D1            PIC X(08).
033900     05  FILLER                  PIC X(03)   VALUE SPACES.
034000     05  FILLER                  PIC X(04)   VALUE 'Z1='.
034100     05  WS-Z1-D1                PIC ZZ9.
034200     05  FILLER                  PIC X(02)   VALUE SPACES.
034300     05  FILLER                  PIC X(04)   VALUE 'Z2='.
034400     05  WS-Z2-D1                PIC ZZZ9.
034500     05  FILLER                  PIC X(02)   VALUE SPACES.
034600     05  FILLER                  PIC X(04)   VALUE 'MN='.
034700     05  WS-MN-D1                PIC Z9.99.
034800     05  FILLER                  PIC X(02)   VALUE SPACES.
034900     05  FILLER                  PIC X(04)   VALUE 'U = '.
035000     05  WS-RATIO-D1             PIC Z9.99.
035100     05  FILLER                  PIC X(35)   VALUE SPACES.
035200
035300*-----> LINHA 2 - DIAMETROS PRIMITIVOS D1/D2, ENTRE-EIXOS A
035400*       E LARGURA DE FACE EFETIVA B
035500 01  WS-REG-DETALHE-2.
035600     05  FILLER                  PIC X(01)   VALUE SPACES.
035700     05  FILLER                  PIC X(06)   VALUE 'D1 = '.
035800     05  WS-D1-D2                PIC ZZZ9.999.
035900     05  FILLER                  PIC X(02)   VALUE SPACES.
036000     05  FILLER                  PIC X(06)   VALUE 'D2 = '.
036100     05  WS-D2-D2                PIC ZZZZ9.999.
036200     05  FILLER                  PIC X(02)   VALUE SPACES.
036300     05  FILLER                  PIC X(06)   VALUE 'A  = '.
036400     05  WS-A-D2                 PIC ZZZZ9.999.
036500     05  FILLER                  PIC X(02)   VALUE SPACES.
036600     05  FILLER                  PIC X(06)   VALUE 'B  = '.
036700     05  WS-B-D2                 PIC ZZ9.999.
036800     05  FILLER                  PIC X(40)   VALUE SPACES.
036900
037000*-----> LINHA 3 - FORCAS FT/FR/FN, POTENCIA EM KW E TORQUE
037100*       DE SAIDA TRANSMITIDOS
037200 01  WS-REG-DETALHE-3.
037300     05  FILLER                  PIC X(01)   VALUE SPACES.
037400     05  FILLER                  PIC X(06)   VALUE 'FT = '.
037500     05  WS-FT-D3                PIC ZZZZZ9.99.
037600     05  FILLER                  PIC X(02)   VALUE SPACES.
037700     05  FILLER                  PIC X(06)   VALUE 'FR = '.
037800     05  WS-FR-D3                PIC ZZZZZ9.99.
037900     05  FILLER                  PIC X(02)   VALUE SPACES.
038000     05  FILLER                  PIC X(06)   VALUE 'FN = '.
038100     05  WS-FN-D3                PIC ZZZZZ9.99.
038200     05  FILLER                  PIC X(02)   VALUE SPACES.
038300     05  FILLER                  PIC X(07)   VALUE 'P-KW = '.
038400     05  WS-PKW-D3               PIC ZZZ9.999.
038500     05  FILLER                  PIC X(02)   VALUE SPACES.
038600     05  FILLER                  PIC X(07)   VALUE 'TQ2 = '.
038700     05  WS-TQ2-D3               PIC ZZZZ9.99.
038800     05  FILLER                  PIC X(13)   VALUE SPACES.
038900
039000*-----> LINHA 4 - TENSOES DE FLEXAO CALCULADAS NO PINHAO E NA
039100*       COROA (SIGF1/SIGF2), CONFORME AGMA/LEWIS
039200 01  WS-REG-DETALHE-4.
039300     05  FILLER                  PIC X(01)   VALUE SPACES.
039400     05  FILLER                  PIC X(10)   VALUE 'SIGF1  = '.
039500     05  WS-SIGF1-D4             PIC ZZZ9.99.
039600     05  FILLER                  PIC X(02)   VALUE SPACES.
039700     05  FILLER                  PIC X(10)   VALUE 'SIGF2  = '.
039800     05  WS-SIGF2-D4             PIC ZZZ9.99.
039900     05  FILLER                  PIC X(02)   VALUE SPACES.
040000     05  FILLER                  PIC X(10)   VALUE 'SIGH   = '.
040100     05  WS-SIGH-D4              PIC ZZZ9.99.
040200     05  FILLER                  PIC X(40)   VALUE SPACES.
040300
040400*-----> LINHA 5 - FATORES DE SEGURANCA SF1/SF2/SH E A
040500*       CLASSIFICACAO FINAL DO CASO
040600 01  WS-REG-DETALHE-5.
040700     05  FILLER                  PIC X(01)   VALUE SPACES.
040800     05  FILLER                  PIC X(08)   VALUE 'SF1  = '.
040900     05  WS-SF1-D5               PIC Z9.99.
041000     05  FILLER                  PIC X(02)   VALUE SPACES.
041100     05  FILLER                  PIC X(08)   VALUE 'SF2  = '.
041200     05  WS-SF2-D5               PIC Z9.99.
041300     05  FILLER                  PIC X(02)   VALUE SPACES.
041400     05  FILLER                  PIC X(08)   VALUE 'SH   = '.
041500     05  WS-SH-D5                PIC Z9.99.
041600     05  FILLER                  PIC X(04)   VALUE SPACES.
041700     05  WS-ASSESS-D5            PIC X(10).
041800     05  FILLER                  PIC X(29)   VALUE SPACES.
041900
042000*-----> LINHA 6 - CONFERENCIA VERIFY (LEWIS/AGMA/DESVIO) E
042100*       AS RECOMENDACOES DE PROJETO (FACE E DUREZA)
042200 01  WS-REG-DETALHE-6.
042300     05  FILLER                  PIC X(01)   VALUE SPACES.
042400     05  FILLER                  PIC X(09)   VALUE 'LEWIS = '.
042500     05  WS-LEWIS-D6             PIC ZZZ9.99.
042600     05  FILLER                  PIC X(02)   VALUE SPACES.
042700     05  FILLER                  PIC X(08)   VALUE 'AGMA = '.
042800     05  WS-AGMA-D6              PIC ZZZ9.99.
042900     05  FILLER                  PIC X(02)   VALUE SPACES.
043000     05  FILLER                  PIC X(11)   VALUE 'MAXDEV  = '.
043100     05  WS-MAXDEV-D6            PIC 9.9999.
043200     05  FILLER                  PIC X(02)   VALUE SPACES.
043300     05  WS-VERIFY-D6            PIC X(16).
043400     05  FILLER                  PIC X(02)   VALUE SPACES.
043500*-----> RECOMENDACOES DE FACE E DE DUREZA SAO INDEPENDENTES -
043600*-----> AMBAS PODEM SER ACIONADAS NO MESMO CASO, POR ISSO CADA
043700*-----> UMA TEM SEU PROPRIO CAMPO NA LINHA (NAO E ALTERNATIVA)
043800     05  WS-RECOM-D6A            PIC X(20).
043900     05  FILLER                  PIC X(02)   VALUE SPACES.
044000     05  WS-RECOM-D6B            PIC X(25).
044100
044200*-----> LINHA DE UM CASO REJEITADO - O MOTIVO VEM DA PROPRIA
044300*       VALIDACAO EM 035-VALIDAR-CASO (88-LEVEL OU TEXTO FIXO)
044400 01  WS-REG-ERRO.
044500     05  FILLER                  PIC X(01)   VALUE SPACES.
044600     05  FILLER                  PIC X(10)   VALUE '*** ERRO '.
044700     05  WS-CASEID-ERRO          PIC X(08).
044800     05  FILLER                  PIC X(03)   VALUE SPACES.
044900     05  WS-MOTIVO-ERRO          PIC X(20).
045000     05  FILLER                  PIC X(90)   VALUE SPACES.
045100
045200*-----> BLOCO DE TOTAIS DE FIM DE LOTE - CINCO LINHAS, MONTADAS
045300*       POR 085-IMPRIMIR-TOTAIS
045400 01  WS-REG-TOTAIS-1.
045500     05  FILLER                  PIC X(01)   VALUE SPACES.
045600     05  FILLER                  PIC X(28)   VALUE
045700         'REGISTROS LIDOS        = '.
045800     05  WS-LIDOS-TOT            PIC ZZZZ9.
045900     05  FILLER                  PIC X(94)   VALUE SPACES.
046000 01  WS-REG-TOTAIS-2.
046100     05  FILLER                  PIC X(01)   VALUE SPACES.
046200     05  FILLER                  PIC X(28)   VALUE
046300         'REGISTROS GRAVADOS     = '.
046400     05  WS-GRAVADOS-TOT         PIC ZZZZ9.
046500     05  FILLER                  PIC X(94)   VALUE SPACES.
046600 01  WS-REG-TOTAIS-3.
046700     05  FILLER                  PIC X(01)   VALUE SPACES.
046800     05  FILLER                  PIC X(28)   VALUE
046900         'REGISTROS REJEITADOS   = '.
047000     05  WS-REJEITADOS-TOT       PIC ZZZZ9.
047100     05  FILLER                  PIC X(94)   VALUE SPACES.
047200 01  WS-REG-TOTAIS-4.
047300     05  FILLER                  PIC X(01)   VALUE SPACES.
047400     05  FILLER                  PIC X(44)   VALUE
047500         'SEGURO = '.
047600     05  WS-SAFE-TOT             PIC ZZZZ9.
047700     05  FILLER                  PIC X(04)   VALUE SPACES.
047800     05  FILLER                  PIC X(12)   VALUE
047900         'MARGINAL = '.
048000     05  WS-MARGINAL-TOT         PIC ZZZZ9.
048100     05  FILLER                  PIC X(04)   VALUE SPACES.
048200     05  FILLER                  PIC X(11)   VALUE
048300         'INSEGURO = '.
048400     05  WS-UNSAFE-TOT           PIC ZZZZ9.
048500     05  FILLER                  PIC X(38)   VALUE SPACES.
048600 01  WS-REG-TOTAIS-5.
048700     05  FILLER                  PIC X(01)   VALUE SPACES.
048800     05  FILLER                  PIC X(28)   VALUE
048900         'MENOR SF DO LOTE       = '.
049000     05  WS-MINSF-TOT            PIC Z9.99.
049100     05  FILLER                  PIC X(06)   VALUE SPACES.
049200     05  FILLER                  PIC X(12)   VALUE 'CASO    = '.
049300     05  WS-MINSF-CASEID-TOT     PIC X(08).
049400     05  FILLER                  PIC X(76)   VALUE SPACES.
049500
049600 01  WS-HIFEN                    PIC X(132)  VALUE ALL '-'.
049700
049800*-----> AREA COMUM PARA GRAVACAO DE UMA LINHA NO CALC-REPORT
049900 01  WS-LINHA-REL                PIC X(132).
050000
050100 01  FILLER                      PIC X(35)   VALUE
050200     '****** FIM DA WORKING-STORAGE *****'.
050300*
050400 PROCEDURE DIVISION.
050500*==================*
050600*--------------------------------------------------------------*
050700*    PROCESSO PRINCIPAL
050800*--------------------------------------------------------------*
050900 000-CGPRG012.
051000
051100*-----> ROTINA MESTRE - ABRE ARQUIVOS, PROCESSA UM CASO POR
051200*-----> VEZ ATE O FIM DO GEAR-CASE, FECHA E IMPRIME OS TOTAIS
051300     PERFORM 010-INICIAR
051400     PERFORM 030-PROCESSAR UNTIL WS-CASO-FIM
051500     PERFORM 090-TERMINAR
051600     STOP RUN
051700     .
051800*--------------------------------------------------------------*
051900*    PROCEDIMENTOS INICIAIS
052000*--------------------------------------------------------------*
052100 010-INICIAR.
052200
052300     DISPLAY "*--------------------------------------*"
052400     DISPLAY "* CGPRG012 - RESISTENCIA DE ENGRENAGENS *"
052500     DISPLAY "* ISO 6336 - GEARCALC/GEARSPEC/VERIFY    *"
052600
052700     PERFORM 015-DATA-HORA
052800
052900     DISPLAY ' *----------------------------------------*'
053000     DISPLAY ' * INICIO : ' WS-DTEDI ' AS ' WS-HREDI
053100     DISPLAY ' *----------------------------------------*'
053200
053300     PERFORM 020-ABRIR-ARQ
053400
053500     PERFORM 025-LER-GEARCASE
053600
053700     IF WS-CASO-FIM
053800        MOVE 'ERRO - GEAR-CASE VAZIO' TO WS-MSG
053900        MOVE WS-FS-CASO              TO WS-FS-MSG
054000        GO TO 999-ERRO
054100     END-IF
054200
054300*-----> DATA DE PROCESSAMENTO USADA NO CABECALHO DE CADA
054400*-----> PAGINA DO CALC-REPORT (083-IMPRIMIR-CABECALHO)
054500     MOVE   WS-DTEDI        TO    WS-DATA-CAB
054600     .
054700*--------------------------------------------------------------*
054800*    OBTER A DATA E HORA DO SISTEMA
054900*--------------------------------------------------------------*
055000 015-DATA-HORA.
055100
055200*-----> DATA E HORA DO RELOGIO DO SISTEMA, REFORMATADAS DE
055300*-----> AAMMDD/HHMMSSCC PARA O FORMATO DE EXIBICAO DD/MM/AAAA
055400*-----> E HH:MM:SS:CC USADO NO DISPLAY E NO CABECALHO
055500     ACCEPT  WS-DTSYS  FROM DATE
055600     STRING  WS-DTSYS  (5:2) '/'
055700             WS-DTSYS  (3:2) '/20'
055800             WS-DTSYS  (1:2)
055900     DELIMITED BY SIZE INTO WS-DTEDI
056000
056100     ACCEPT  WS-HRSYS  FROM TIME
056200     STRING  WS-HRSYS  (1:2) ':'
056300             WS-HRSYS  (3:2) ':'
056400             WS-HRSYS  (5:2) ':'
056500             WS-HRSYS  (7:2)
056600     DELIMITED BY SIZE INTO WS-HREDI
056700     .
056800*--------------------------------------------------------------*
056900*    ABERTURA DOS ARQUIVOS
057000*--------------------------------------------------------------*
057100 020-ABRIR-ARQ.
057200
057300*-----> TRES ARQUIVOS DO CICLO: GEAR-CASE (ENTRADA), GEAR-RESULT
057400*-----> (SAIDA SEQUENCIAL COM OS RESULTADOS GRAVADOS) E
057500*-----> CALC-REPORT (RELATORIO IMPRESSO) - QUALQUER FALHA DE
057600*-----> ABERTURA ABORTA O PROGRAMA VIA 999-ERRO
057700     OPEN INPUT  GEAR-CASE
057800     IF NOT WS-CASO-OK
057900        MOVE  'ERRO AO ABRIR O GEAR-CASE'  TO WS-MSG
058000        MOVE   WS-FS-CASO                  TO WS-FS-MSG
058100        GO TO  999-ERRO
058200     END-IF
058300
058400     OPEN OUTPUT GEAR-RESULT
058500     IF WS-FS-RES NOT = '00'
058600        MOVE  'ERRO AO ABRIR O GEAR-RESULT' TO WS-MSG
058700        MOVE   WS-FS-RES                    TO WS-FS-MSG
058800        GO TO  999-ERRO
058900     END-IF
059000
059100     OPEN OUTPUT CALC-REPORT
059200     IF WS-FS-REL NOT = '00'
059300        MOVE  'ERRO AO ABRIR O CALC-REPORT' TO WS-MSG
059400        MOVE   WS-FS-REL                    TO WS-FS-MSG
059500        GO TO  999-ERRO
059600     END-IF
059700     .
059800*--------------------------------------------------------------*
059900*    LEITURA DO ARQUIVO DE CASOS
060000*--------------------------------------------------------------*
060100 025-LER-GEARCASE.
060200
060300*-----> LEITURA SEQUENCIAL SIMPLES - WS-CASO-FIM (88-LEVEL
060400*-----> SOBRE O FILE-STATUS) SINALIZA O FIM DO ARQUIVO PARA
060500*-----> O PERFORM UNTIL EM 000-CGPRG012
060600     READ GEAR-CASE INTO WS-REG-GEAR-CASE
060700
060800     IF NOT WS-CASO-OK AND NOT WS-CASO-FIM
060900        MOVE  'ERRO NA LEITURA DO GEAR-CASE' TO WS-MSG
061000        MOVE   WS-FS-CASO                    TO WS-FS-MSG
061100        GO TO  999-ERRO
061200     ELSE
061300        IF WS-CASO-OK
061400           ADD   1  TO  WS-CTLIDO
061500        END-IF
061600     END-IF
061700     .
061800*--------------------------------------------------------------*
061900*    PROCESSAR O CASO LIDO
062000*--------------------------------------------------------------*
062100 030-PROCESSAR.
062200
062300*-----> PASSO 1 DA ROTINA (GEARCALC) - VALIDAR O CASO ANTES DE
062400*-----> GASTAR QUALQUER CALCULO COM UM REGISTRO FORA DAS REGRAS
062500     PERFORM 035-VALIDAR-CASO
062600
062700     IF NOT WS-CASO-E-VALIDO
062800*-----> CASO REJEITADO - NAO ENTRA NA CADEIA DE CALCULO, SO
062900*-----> CONTA E IMPRIME O MOTIVO NO RELATORIO DE REJEITADOS
063000        ADD 1 TO WS-CTREJEITADOS
063100        PERFORM 087-IMPRIMIR-ERRO
063200     ELSE
063300*-----> PASSO 2 (DEFAULTS), PASSOS 3/4 (GEARSPEC/VERIFY, TODOS
063400*-----> ENCADEADOS NUMA UNICA FAIXA PERFORM-THRU) E PASSO 5
063500*-----> (GRAVACAO DO RESULTADO E DO DETALHE NO RELATORIO)
063600        PERFORM 040-APLICAR-DEFAULTS
063700        PERFORM 045-CALC-GEOMETRIA
063800           THRU 070-VERIFICAR-TENSAO-EXIT
063900        PERFORM 078-VERIFICAR-MINIMO
064000        PERFORM 075-GRAVAR-RESULTADO
064100        PERFORM 080-IMPRIMIR-DETALHE
064200     END-IF
064300
064400*-----> AVANCA PARA O PROXIMO CASO (OU MARCA FIM DE ARQUIVO)
064500     PERFORM 025-LER-GEARCASE
064600     .
064700*--------------------------------------------------------------*
064800*    VALIDAR O CASO (REGRAS DE NEGOCIO) E LOCALIZAR O MATERIAL
064900*--------------------------------------------------------------*
065000 035-VALIDAR-CASO.
065100
065200*-----> O CASO COMECA VALIDO; CADA TESTE ABAIXO SO DERRUBA O
065300*-----> INDICADOR, NUNCA O DEVOLVE - UMA VEZ REJEITADO, OS
065400*-----> TESTES SEGUINTES (PROTEGIDOS POR WS-CASO-E-VALIDO) SAO
065500*-----> PULADOS, MAS O MOTIVO JA REGISTRADO NAO E SOBRESCRITO
065600     MOVE 'S'             TO WS-CASO-VALIDO
065700     MOVE SPACES          TO WS-MOTIVO-REJEICAO
065800
065900*-----> MODULE TEM QUE SER ESTRITAMENTE POSITIVO (MM)
066000     IF MODULE OF WS-REG-GEAR-CASE NOT > 0
066100        MOVE 'N'                   TO WS-CASO-VALIDO
066200        MOVE 'INVALID MODULE'      TO WS-MOTIVO-REJEICAO
066300     END-IF
066400
066500*-----> TEETH-PINION MINIMO DE 6 DENTES (LIMITE PRATICO DE
066600*-----> INTERFERENCIA DE DENTADO EM ENGRENAGENS RETAS)
066700     IF WS-CASO-E-VALIDO AND TEETH-PINION < 6
066800        MOVE 'N'                   TO WS-CASO-VALIDO
066900        MOVE 'INVALID TEETH'       TO WS-MOTIVO-REJEICAO
067000     END-IF
067100
067200*-----> GEAR-RATIO TEM QUE SER ESTRITAMENTE POSITIVO
067300     IF WS-CASO-E-VALIDO AND GEAR-RATIO NOT > 0
067400        MOVE 'N'                   TO WS-CASO-VALIDO
067500        MOVE 'INVALID RATIO'       TO WS-MOTIVO-REJEICAO
067600     END-IF
067700
067800*-----> INPUT-TORQUE TEM QUE SER ESTRITAMENTE POSITIVO
067900     IF WS-CASO-E-VALIDO AND INPUT-TORQUE NOT > 0
068000        MOVE 'N'                   TO WS-CASO-VALIDO
068100        MOVE 'INVALID TORQUE'      TO WS-MOTIVO-REJEICAO
068200     END-IF
068300
068400*-----> LOCALIZAR A TENSAO ADMISSIVEL DO MATERIAL INFORMADO NA
068500*-----> TABELA FIXA DE MATERIAIS (SO SCM415 E S45C SAO ACEITOS
068600*-----> PELA ESPECIFICACAO - NAO HA BUSCA EM TABELA OCCURS)
068700     IF WS-CASO-E-VALIDO
068800        IF MATERIAL-CODE = 'SCM415'
068900           MOVE WS-MAT-SCM415-BEND    TO WS-MAT-BEND-ACHADO
069000           MOVE WS-MAT-SCM415-CONTACT TO WS-MAT-CONTACT-ACHADO
069100        ELSE
069200           IF MATERIAL-CODE = 'S45C  '
069300              MOVE WS-MAT-S45C-BEND    TO WS-MAT-BEND-ACHADO
069400              MOVE WS-MAT-S45C-CONTACT TO WS-MAT-CONTACT-ACHADO
069500           ELSE
069600              MOVE 'N'                 TO WS-CASO-VALIDO
069700              MOVE 'UNKNOWN MATERIAL'  TO WS-MOTIVO-REJEICAO
069800           END-IF
069900        END-IF
070000     END-IF
070100     .
070200*--------------------------------------------------------------*
070300*    APLICAR DEFAULTS (FACE-WIDTH E PRESSURE-ANGLE)
070400*--------------------------------------------------------------*
070500 040-APLICAR-DEFAULTS.
070600
070700*-----> FACE-WIDTH OMITIDA (ZERO) NO CASO DE ENTRADA VIRA
070800*-----> 10 X MODULE - REGRA PRATICA USUAL DE PROJETO QUANDO O
070900*-----> PROJETISTA NAO INFORMA A LARGURA DO DENTE
071000     IF FACE-WIDTH = ZERO
071100        COMPUTE WS-FACE-WIDTH-CALC ROUNDED = MODULE * 10
071200     ELSE
071300        MOVE FACE-WIDTH    TO WS-FACE-WIDTH-CALC
071400     END-IF
071500
071600*-----> PRESSURE-ANGLE OMITIDO VIRA 20.00 GRAUS (PADRAO ISO
071700*-----> PARA PERFIL DE DENTE EVOLVENTE)
071800     IF PRESSURE-ANGLE = ZERO
071900        MOVE 20.00         TO WS-PRESS-ANGLE-CALC
072000     ELSE
072100        MOVE PRESSURE-ANGLE TO WS-PRESS-ANGLE-CALC
072200     END-IF
072300     .
072400*--------------------------------------------------------------*
072500*    CALCULAR GEOMETRIA, TORQUE DE SAIDA E POTENCIA (GEARSPEC)
072600*--------------------------------------------------------------*
072700 045-CALC-GEOMETRIA.
072800
072900*-----> Z2 = Z1 * U, TRUNCADO (SEM ROUNDED) - NUMERO DE DENTES
073000*-----> E SEMPRE INTEIRO, NUNCA ARREDONDADO PARA CIMA
073100     COMPUTE WS-TEETH-GEAR-CALC =
073200             TEETH-PINION * GEAR-RATIO
073300
073400*-----> RELACAO DE TRANSMISSAO REALMENTE OBTIDA APOS O
073500*-----> TRUNCAMENTO DE Z2 (PODE DIFERIR DA GEAR-RATIO PEDIDA)
073600     COMPUTE WS-RATIO-ACHIEVED ROUNDED =
073700             WS-TEETH-GEAR-CALC / TEETH-PINION
073800
073900*-----> DIAMETROS PRIMITIVOS (D = M * Z) E DISTANCIA ENTRE
074000*-----> CENTROS (A = (D1+D2)/2)
074100     COMPUTE WS-PITCH-DIA-PINHAO ROUNDED =
074200             MODULE * TEETH-PINION
074300     COMPUTE WS-PITCH-DIA-COROA ROUNDED =
074400             MODULE * WS-TEETH-GEAR-CALC
074500     COMPUTE WS-CENTER-DISTANCE ROUNDED =
074600             (WS-PITCH-DIA-PINHAO + WS-PITCH-DIA-COROA) / 2
074700
074800*-----> DIAMETROS DE ADENDO (+2*M) E DEDENDO (-2.5*M) DO
074900*-----> PINHAO E DA COROA, PERFIL EVOLVENTE PADRAO
075000     COMPUTE WS-ADDEND-DIA-PINHAO ROUNDED =
075100             MODULE * (TEETH-PINION + 2)
075200     COMPUTE WS-DEDEND-DIA-PINHAO ROUNDED =
075300             MODULE * (TEETH-PINION - 2.5)
075400     COMPUTE WS-ADDEND-DIA-COROA ROUNDED =
075500             MODULE * (WS-TEETH-GEAR-CALC + 2)
075600     COMPUTE WS-DEDEND-DIA-COROA ROUNDED =
075700             MODULE * (WS-TEETH-GEAR-CALC - 2.5)
075800
075900*-----> TORQUE DE SAIDA COM 95% DE EFICIENCIA DE TRANSMISSAO
076000     COMPUTE WS-OUTPUT-TORQUE-CALC ROUNDED =
076100             INPUT-TORQUE * GEAR-RATIO * 0.95
076200
076300*-----> POTENCIA EM KW: P = T * W, COM W = 2*PI*N/60 (RAD/S)
076400*-----> E DIVISAO POR 1000 PARA PASSAR DE WATTS PARA KW
076500     COMPUTE WS-POWER-KW-CALC ROUNDED =
076600             INPUT-TORQUE * INPUT-SPEED * 2 * 3.14159265
076700             / 60 / 1000
076800     .
076900*--------------------------------------------------------------*
077000*    CALCULAR AS CARGAS TRANSMITIDAS (FT/FR/FN)
077100*--------------------------------------------------------------*
077200 050-CALC-FORCAS.
077300
077400*-----> FORCA TANGENCIAL: FT = 2000 * T / D1 (T EM N.M, D1 EM
077500*-----> MM, RESULTADO EM NEWTONS)
077600     COMPUTE WS-FORCA-TANGENCIAL ROUNDED =
077700             2000 * INPUT-TORQUE / WS-PITCH-DIA-PINHAO
077800
077900*-----> FORCA RADIAL: FR = FT * TAN(20 GRAUS)
078000     COMPUTE WS-FORCA-RADIAL ROUNDED =
078100             WS-FORCA-TANGENCIAL * WS-TAN-20
078200
078300*-----> FORCA NORMAL: FN = FT / COS(20 GRAUS)
078400     COMPUTE WS-FORCA-NORMAL ROUNDED =
078500             WS-FORCA-TANGENCIAL / WS-COS-20
078600     .
078700*--------------------------------------------------------------*
078800*    CALCULAR TENSAO DE FLEXAO (PINHAO E COROA) E DE CONTATO
078900*--------------------------------------------------------------*
079000 055-CALC-TENSOES.
079100
079200*-----> FATOR DE FORMA DE LEWIS (Y_FA) E FATOR DE CONCENTRACAO
079300*-----> DE TENSAO (Y_SA) SAO CALCULADOS UMA VEZ PARA O PINHAO
079400*-----> (Z1) E UMA VEZ PARA A COROA (Z2) - PAR. 056 REUTILIZADA
079500     MOVE TEETH-PINION        TO WS-Z-CALC
079600     PERFORM 056-CALC-FATORES-DENTE
079700     MOVE WS-YFA-CALC         TO WS-YFA1
079800     MOVE WS-YSA-CALC         TO WS-YSA1
079900
080000     MOVE WS-TEETH-GEAR-CALC  TO WS-Z-CALC
080100     PERFORM 056-CALC-FATORES-DENTE
080200     MOVE WS-YFA-CALC         TO WS-YFA2
080300     MOVE WS-YSA-CALC         TO WS-YSA2
080400
080500*-----> TENSAO DE FLEXAO (LEWIS): SIGMA_F = FT*YFA*YSA /(B*M)
080600     COMPUTE WS-BEND-STRESS-PINHAO ROUNDED =
080700             (WS-FORCA-TANGENCIAL * WS-YFA1 * WS-YSA1)
080800             / (WS-FACE-WIDTH-CALC * MODULE)
080900
081000     COMPUTE WS-BEND-STRESS-COROA ROUNDED =
081100             (WS-FORCA-TANGENCIAL * WS-YFA2 * WS-YSA2)
081200             / (WS-FACE-WIDTH-CALC * MODULE)
081300
081400*-----> RADICANDO DA TENSAO DE CONTATO (HERTZ): X = FT*(U+1)
081500*-----> / (B*D1*U) - A RAIZ EM SI VEM DA PAR. 072 (NEWTON)
081600     COMPUTE WS-SQRT-X ROUNDED =
081700             WS-FORCA-TANGENCIAL * (WS-RATIO-ACHIEVED + 1)
081800             / (WS-FACE-WIDTH-CALC * WS-PITCH-DIA-PINHAO
081900                * WS-RATIO-ACHIEVED)
082000
082100     PERFORM 072-CALC-RAIZ
082200
082300*-----> TENSAO DE CONTATO: SIGMA_H = ZH*ZE*ZEPS*SQRT(X), COM
082400*-----> OS FATORES ZH/ZE/ZEPS FIXOS PARA PERFIL A 20 GRAUS
082500     COMPUTE WS-CONTACT-STRESS-CALC ROUNDED =
082600             WS-ZH-20 * WS-ZE-20 * WS-ZEPS-20 * WS-SQRT-R
082700     .
082800*--------------------------------------------------------------*
082900*    FATORES DE SEGURANCA, MENOR SF E CLASSIFICACAO DO CASO
083000*--------------------------------------------------------------*
083100 065-CALC-SEGURANCA.
083200
083300*-----> FATORES DE SEGURANCA: SF = TENSAO ADMISSIVEL DO
083400*-----> MATERIAL / TENSAO ATUANTE CALCULADA (FLEXAO PINHAO,
083500*-----> FLEXAO COROA, CONTATO)
083600     COMPUTE WS-SF-BEND-PINHAO ROUNDED =
083700             WS-MAT-BEND-ACHADO / WS-BEND-STRESS-PINHAO
083800     COMPUTE WS-SF-BEND-COROA ROUNDED =
083900             WS-MAT-BEND-ACHADO / WS-BEND-STRESS-COROA
084000     COMPUTE WS-SF-CONTACT-CALC ROUNDED =
084100             WS-MAT-CONTACT-ACHADO / WS-CONTACT-STRESS-CALC
084200
084300*-----> O CASO E CLASSIFICADO PELO MENOR DOS TRES SF - O
084400*-----> ELO MAIS FRACO DA ENGRENAGEM DEFINE O VEREDITO
084500     MOVE WS-SF-BEND-PINHAO TO WS-MIN-SF-CASO
084600     IF WS-SF-BEND-COROA < WS-MIN-SF-CASO
084700        MOVE WS-SF-BEND-COROA  TO WS-MIN-SF-CASO
084800     END-IF
084900     IF WS-SF-CONTACT-CALC < WS-MIN-SF-CASO
085000        MOVE WS-SF-CONTACT-CALC TO WS-MIN-SF-CASO
085100     END-IF
085200
085300*-----> LIMIARES DE CLASSIFICACAO: SF>2.00 SAFE, SF>1.50
085400*-----> MARGINAL, CASO CONTRARIO UNSAFE - TAMBEM ACUMULA O
085500*-----> TOTAL DE CADA CLASSE PARA O RELATORIO DE TOTAIS
085600     IF WS-MIN-SF-CASO > 2.00
085700        MOVE 'SAFE'       TO WS-ASSESSMENT-CALC
085800        ADD 1             TO WS-CT-SAFE
085900     ELSE
086000        IF WS-MIN-SF-CASO > 1.50
086100           MOVE 'MARGINAL'  TO WS-ASSESSMENT-CALC
086200           ADD 1            TO WS-CT-MARGINAL
086300        ELSE
086400           MOVE 'UNSAFE'    TO WS-ASSESSMENT-CALC
086500           ADD 1            TO WS-CT-UNSAFE
086600        END-IF
086700     END-IF
086800
086900*-----> AS DUAS RECOMENDACOES SAO TESTES INDEPENDENTES - UM
087000*-----> CASO PODE DISPARAR AS DUAS AO MESMO TEMPO (SF1<1.80 E
087100*-----> SH<1.50 NAO SE EXCLUEM), POR ISSO NAO HA ELSE ENTRE ELAS
087200     MOVE SPACES TO WS-RECOM-FACE
087300     MOVE SPACES TO WS-RECOM-DUREZA
087400     IF WS-SF-BEND-PINHAO < 1.80
087500        MOVE 'INCREASE FACE WIDTH'    TO WS-RECOM-FACE
087600     END-IF
087700     IF WS-SF-CONTACT-CALC < 1.50
087800        MOVE 'IMPROVE SURFACE HARDNESS' TO WS-RECOM-DUREZA
087900     END-IF
088000     .
088100*--------------------------------------------------------------*
088200*    CONFERENCIA CRUZADA DA TENSAO DE FLEXAO DO PINHAO CONTRA
088300*    OS METODOS DE LEWIS E AGMA (VERIFY)
088400*--------------------------------------------------------------*
088500 070-VERIFICAR-TENSAO.
088600
088700*-----> CONFERENCIA CRUZADA DA TENSAO DE FLEXAO DO PINHAO POR
088800*-----> DOIS METODOS INDEPENDENTES (LEWIS E AGMA SIMPLIFICADO)
088900*-----> - SERVE DE VERIFICACAO DO CALCULO PRINCIPAL, NAO O
089000*-----> SUBSTITUI
089100     COMPUTE WS-VERIF-LEWIS-TENSAO ROUNDED =
089200             (WS-FORCA-TANGENCIAL * 2.85)
089300             / (WS-FACE-WIDTH-CALC * MODULE)
089400     COMPUTE WS-VERIF-AGMA-TENSAO ROUNDED =
089500             (WS-FORCA-TANGENCIAL * 2.80)
089600             / (WS-FACE-WIDTH-CALC * MODULE)
089700
089800     PERFORM 071-CALC-DESVIOS
089900     .
090000*--------------------------------------------------------------*
090100*    MARCA DE FIM DA FAIXA 045-CALC-GEOMETRIA THRU
090200*    070-VERIFICAR-TENSAO-EXIT, CHAMADA POR 030-PROCESSAR
090300*--------------------------------------------------------------*
090400 070-VERIFICAR-TENSAO-EXIT.
090500     EXIT.
090600*--------------------------------------------------------------*
090700*    CALCULAR Y_FA E Y_SA PARA O NUMERO DE DENTES WS-Z-CALC
090800*    (LEWIS/ISO - REUTILIZADO PARA PINHAO E PARA COROA)
090900*--------------------------------------------------------------*
091000 056-CALC-FATORES-DENTE.
091100
091200*-----> FATOR DE FORMA DE LEWIS (YFA) POR FAIXA DE NUMERO DE
091300*-----> DENTES - FORMULA PIECEWISE, CADA FAIXA TEM SUA PROPRIA
091400*-----> APROXIMACAO EMPIRICA (Z<12, 12<=Z<=25, 25<Z<=100, Z>100)
091500     IF WS-Z-CALC < 12
091600        COMPUTE WS-YFA-CALC ROUNDED =
091700                0.18 + 0.15 * WS-Z-CALC / 12
091800     ELSE
091900        IF WS-Z-CALC NOT > 25
092000           COMPUTE WS-YFA-CALC ROUNDED =
092100                   0.154 - 0.912 / WS-Z-CALC
092200        ELSE
092300           IF WS-Z-CALC NOT > 100
092400              COMPUTE WS-YFA-CALC ROUNDED =
092500                      0.175 - 0.841 / WS-Z-CALC
092600           ELSE
092700              COMPUTE WS-YFA-CALC ROUNDED =
092800                      0.175 - 84.1 / WS-Z-CALC
092900           END-IF
093000        END-IF
093100     END-IF
093200
093300*-----> O FATOR YSA PRECISA DE LN(Z) - SEM FUNCTION INTRINSECA
093400*-----> NESTE COMPILADOR, REDUZ-SE Z POR DIVISOES SUCESSIVAS
093500*-----> POR 2 ATE CAIR NO INTERVALO [1,2) ONDE A SERIE DE
093600*-----> TAYLOR DE LN CONVERGE RAPIDO
093700     MOVE WS-Z-CALC        TO WS-ZN-CALC
093800     MOVE ZERO             TO WS-K-CALC
093900
094000     PERFORM 058-REDUZIR-Z UNTIL WS-ZN-CALC < 2
094100
094200*-----> SERIE DE LN(1+Y)-LN(1-Y) = 2*(Y+Y3/3+Y5/5+Y7/7+...)
094300*-----> COM Y=(ZN-1)/(ZN+1); SOMA-SE DE VOLTA K*LN(2) PARA
094400*-----> DESFAZER AS DIVISOES POR 2 FEITAS EM 058-REDUZIR-Z
094500     COMPUTE WS-Y-LN ROUNDED =
094600             (WS-ZN-CALC - 1) / (WS-ZN-CALC + 1)
094700
094800     COMPUTE WS-LNZ-CALC ROUNDED =
094900             2 * (WS-Y-LN + (WS-Y-LN ** 3) / 3
095000                  + (WS-Y-LN ** 5) / 5 + (WS-Y-LN ** 7) / 7)
095100             + WS-K-CALC * 0.69314718
095200
095300*-----> YSA TAMBEM E PIECEWISE, QUEBRADO EM Z=25; A FAIXA
095400*-----> SUPERIOR USA O LN(25) PRE-CALCULADO COMO REFERENCIA
095500     IF WS-Z-CALC NOT > 25
095600        COMPUTE WS-YSA-CALC ROUNDED =
095700                1.2 + 0.13 * WS-LNZ-CALC
095800     ELSE
095900        COMPUTE WS-YSA-CALC ROUNDED =
096000                1.5 + 0.25 * (WS-LNZ-CALC - WS-LN25)
096100     END-IF
096200     .
096300*--------------------------------------------------------------*
096400*    REDUZIR Z AO INTERVALO [1,2) PARA O CALCULO DO LN(Z)
096500*    (METODO CLASSICO POR BISSECCOES SUCESSIVAS, SEM FUNCTION)
096600*--------------------------------------------------------------*
096700 058-REDUZIR-Z.
096800
096900*-----> UMA DIVISAO POR 2, CONTANDO QUANTAS FORAM FEITAS EM
097000*-----> WS-K-CALC - CHAMADA REPETIDAMENTE POR 056 ATE ZN<2
097100     DIVIDE WS-ZN-CALC BY 2 GIVING WS-ZN-CALC
097200     ADD 1 TO WS-K-CALC
097300     .
097400*--------------------------------------------------------------*
097500*    CALCULAR A RAIZ QUADRADA DE WS-SQRT-X (METODO DE NEWTON)
097600*    USADA NA TENSAO DE CONTATO - SEM FUNCTION INTRINSECA
097700*--------------------------------------------------------------*
097800 072-CALC-RAIZ.
097900
098000*-----> RAIZ QUADRADA DE WS-SQRT-X SEM FUNCTION INTRINSECA -
098100*-----> CHUTE INICIAL E A METADE DO RADICANDO, DEPOIS 8
098200*-----> ITERACOES DE NEWTON-RAPHSON (CONVERGE BEM ANTES DISSO
098300*-----> PARA OS VALORES DE TENSAO DE CONTATO DESTE PROGRAMA)
098400     COMPUTE WS-SQRT-R ROUNDED = WS-SQRT-X / 2
098500
098600*-----> PROTEGE CONTRA DIVISAO POR ZERO NA PRIMEIRA ITERACAO
098700*-----> CASO O RADICANDO SEJA MENOR QUE 2
098800     IF WS-SQRT-R = ZERO
098900        MOVE 1 TO WS-SQRT-R
099000     END-IF
099100
099200     MOVE 1 TO WS-CT-ITER-RAIZ
099300     PERFORM 073-ITERAR-RAIZ UNTIL WS-CT-ITER-RAIZ > 8
099400     .
099500*--------------------------------------------------------------*
099600*    UMA ITERACAO DE NEWTON-RAPHSON: R = (R + X/R) / 2
099700*--------------------------------------------------------------*
099800 073-ITERAR-RAIZ.
099900
100000*-----> FORMULA CLASSICA DE NEWTON PARA RAIZ: R(N+1) =
100100*-----> (R(N) + X/R(N)) / 2 - CADA PASSO DOBRA A PRECISAO
100200     COMPUTE WS-SQRT-R ROUNDED =
100300             (WS-SQRT-R + WS-SQRT-X / WS-SQRT-R) / 2
100400     ADD 1 TO WS-CT-ITER-RAIZ
100500     .
100600*--------------------------------------------------------------*
100700*    CALCULAR OS DESVIOS RELATIVOS E O VEREDITO DA CONFERENCIA
100800*--------------------------------------------------------------*
100900 071-CALC-DESVIOS.
101000
101100*-----> DESVIO RELATIVO ABSOLUTO ENTRE CADA METODO DE
101200*-----> VERIFICACAO E A TENSAO DE FLEXAO DO PINHAO CALCULADA
101300*-----> EM 055-CALC-TENSOES - O IF/ELSE EVITA ABS() (SEM
101400*-----> FUNCTION INTRINSECA) SUBTRAINDO NA ORDEM CERTA
101500     IF WS-VERIF-LEWIS-TENSAO NOT < WS-BEND-STRESS-PINHAO
101600        COMPUTE WS-VERIF-LEWIS-ERRO ROUNDED =
101700                (WS-VERIF-LEWIS-TENSAO - WS-BEND-STRESS-PINHAO)
101800                / WS-BEND-STRESS-PINHAO
101900     ELSE
102000        COMPUTE WS-VERIF-LEWIS-ERRO ROUNDED =
102100                (WS-BEND-STRESS-PINHAO - WS-VERIF-LEWIS-TENSAO)
102200                / WS-BEND-STRESS-PINHAO
102300     END-IF
102400
102500     IF WS-VERIF-AGMA-TENSAO NOT < WS-BEND-STRESS-PINHAO
102600        COMPUTE WS-VERIF-AGMA-ERRO ROUNDED =
102700                (WS-VERIF-AGMA-TENSAO - WS-BEND-STRESS-PINHAO)
102800                / WS-BEND-STRESS-PINHAO
102900     ELSE
103000        COMPUTE WS-VERIF-AGMA-ERRO ROUNDED =
103100                (WS-BEND-STRESS-PINHAO - WS-VERIF-AGMA-TENSAO)
103200                / WS-BEND-STRESS-PINHAO
103300     END-IF
103400
103500     MOVE WS-VERIF-LEWIS-ERRO TO WS-VERIF-MAXDEV
103600     IF WS-VERIF-AGMA-ERRO > WS-VERIF-MAXDEV
103700        MOVE WS-VERIF-AGMA-ERRO TO WS-VERIF-MAXDEV
103800     END-IF
103900
104000     COMPUTE WS-VERIF-AVGDEV ROUNDED =
104100             (WS-VERIF-LEWIS-ERRO + WS-VERIF-AGMA-ERRO) / 2
104200
104300*-----> VEREDITO DA CONFERENCIA PELO MAIOR DOS DOIS DESVIOS:
104400*-----> <5% PASSED, <10% CONDITIONAL, CASO CONTRARIO FAILED
104500     IF WS-VERIF-MAXDEV < 0.05
104600        MOVE 'PASSED'        TO WS-VERIF-STATUS-CALC
104700     ELSE
104800        IF WS-VERIF-MAXDEV < 0.10
104900           MOVE 'CONDITIONAL' TO WS-VERIF-STATUS-CALC
105000        ELSE
105100           MOVE 'FAILED'      TO WS-VERIF-STATUS-CALC
105200        END-IF
105300     END-IF
105400     .
105500*--------------------------------------------------------------*
105600*    VERIFICAR SE O CASO ATUAL PRODUZIU O MENOR SF DO LOTE
105700*--------------------------------------------------------------*
105800 078-VERIFICAR-MINIMO.
105900
106000*-----> MANTEM O MENOR SF DE TODO O LOTE E O CASE-ID QUE O
106100*-----> PRODUZIU, PARA O BLOCO DE TOTAIS DO RELATORIO - O
106200*-----> PRIMEIRO CASO SEMPRE VIRA O MINIMO PROVISORIO
106300     IF WS-PRIMEIRO-CASO = 'S'
106400        OR WS-MIN-SF-CASO < WS-MIN-SF-GLOBAL
106500        MOVE WS-MIN-SF-CASO         TO WS-MIN-SF-GLOBAL
106600        MOVE CASE-ID OF WS-REG-GEAR-CASE
106700           TO WS-MIN-SF-CASE-ID
106800        MOVE 'N'                    TO WS-PRIMEIRO-CASO
106900     END-IF
107000     .
107100*--------------------------------------------------------------*
107200*    GRAVAR O REGISTRO DE RESULTADO DO CASO (GEAR-RESULT-REC)
107300*--------------------------------------------------------------*
107400 075-GRAVAR-RESULTADO.
107500
107600*-----> MONTA O REGISTRO DE SAIDA COM TODOS OS RESULTADOS DO
107700*-----> CASO (GEOMETRIA, FORCAS, TENSOES, SF E VEREDITO DE
107800*-----> VERIFY) PARA GRAVACAO NO GEAR-RESULT
107900     MOVE SPACES                      TO WS-REG-GEAR-RESULT
108000*-----> IDENTIFICADOR DO CASO, REPASSADO SEM ALTERACAO DO
108100*-----> REGISTRO DE ENTRADA
108200     MOVE CASE-ID OF WS-REG-GEAR-CASE TO
108300        CASE-ID OF WS-REG-GEAR-RESULT
108400*-----> GRUPO GEOMETRIA - NUMERO DE DENTES DA COROA (CALCULADO)
108500*-----> E TODOS OS DIAMETROS/DISTANCIA ENTRE CENTROS DE 045
108600     MOVE WS-TEETH-GEAR-CALC          TO TEETH-GEAR
108700     MOVE WS-PITCH-DIA-PINHAO         TO PITCH-DIA-PINION
108800     MOVE WS-PITCH-DIA-COROA          TO PITCH-DIA-GEAR
108900     MOVE WS-CENTER-DISTANCE          TO CENTER-DISTANCE
109000     MOVE WS-ADDEND-DIA-PINHAO        TO ADDENDUM-DIA-PINION
109100     MOVE WS-DEDEND-DIA-PINHAO        TO DEDENDUM-DIA-PINION
109200     MOVE WS-ADDEND-DIA-COROA         TO ADDENDUM-DIA-GEAR
109300     MOVE WS-DEDEND-DIA-COROA         TO DEDENDUM-DIA-GEAR
109400*-----> GRUPO POTENCIA/TORQUE DE SAIDA DE 045-CALC-GEOMETRIA
109500     MOVE WS-OUTPUT-TORQUE-CALC       TO OUTPUT-TORQUE
109600     MOVE WS-POWER-KW-CALC            TO POWER-KW
109700*-----> GRUPO FORCAS TRANSMITIDAS DE 050-CALC-FORCAS
109800     MOVE WS-FORCA-TANGENCIAL         TO TANGENTIAL-FORCE
109900     MOVE WS-FORCA-RADIAL             TO RADIAL-FORCE
110000     MOVE WS-FORCA-NORMAL             TO NORMAL-FORCE
110100*-----> GRUPO TENSOES DE 055-CALC-TENSOES
110200     MOVE WS-BEND-STRESS-PINHAO       TO BEND-STRESS-PINION
110300     MOVE WS-BEND-STRESS-COROA        TO BEND-STRESS-GEAR
110400     MOVE WS-CONTACT-STRESS-CALC      TO CONTACT-STRESS
110500*-----> GRUPO SEGURANCA/VEREDITO DE 065-CALC-SEGURANCA E
110600*-----> 070-VERIFICAR-TENSAO
110700     MOVE WS-SF-BEND-PINHAO           TO SF-BEND-PINION
110800     MOVE WS-SF-BEND-COROA            TO SF-BEND-GEAR
110900     MOVE WS-SF-CONTACT-CALC          TO SF-CONTACT
111000     MOVE WS-ASSESSMENT-CALC          TO ASSESSMENT
111100     MOVE WS-VERIF-STATUS-CALC        TO VERIFY-STATUS
111200
111300*-----> GRAVACAO SEQUENCIAL NO GEAR-RESULT - QUALQUER STATUS
111400*-----> DIFERENTE DE '00' ABORTA O PROGRAMA
111500     WRITE REG-GEAR-RESULT FROM WS-REG-GEAR-RESULT
111600     IF WS-FS-RES NOT = '00'
111700        MOVE 'ERRO NA GRAVACAO DO GEAR-RESULT' TO WS-MSG
111800        MOVE  WS-FS-RES                        TO WS-FS-MSG
111900        GO TO 999-ERRO
112000     ELSE
112100        ADD 1 TO WS-CTGRAV
112200     END-IF
112300     .
112400*--------------------------------------------------------------*
112500*    IMPRIMIR O BLOCO DE DETALHE DO CASO (6 LINHAS)
112600*--------------------------------------------------------------*
112700 080-IMPRIMIR-DETALHE.
112800
112900*-----> SEIS LINHAS DE DETALHE POR CASO (GEOMETRIA, DIAMETROS,
113000*-----> FORCAS/POTENCIA, TENSOES, FATORES DE SEGURANCA, E
113100*-----> CONFERENCIA VERIFY COM AS RECOMENDACOES) - QUEBRA DE
113200*-----> PAGINA SE NAO HOUVER ESPACO PARA O BLOCO TODO
113300     IF WS-CTLIN > 52
113400        PERFORM 083-IMPRIMIR-CABECALHO
113500     END-IF
113600
113700     MOVE CASE-ID OF WS-REG-GEAR-CASE TO WS-CASEID-D1
113800     MOVE TEETH-PINION                TO WS-Z1-D1
113900     MOVE WS-TEETH-GEAR-CALC          TO WS-Z2-D1
114000     MOVE MODULE                      TO WS-MN-D1
114100*-----> U= E IMPRESSO COM 2 DECIMAIS; WS-RATIO-ACHIEVED TEM 4 -
114200*-----> ARREDONDAR HALF-UP NA PRECISAO DO LAYOUT, NAO TRUNCAR
114300     COMPUTE WS-RATIO-D1 ROUNDED = WS-RATIO-ACHIEVED
114400     MOVE WS-REG-DETALHE-1 TO WS-LINHA-REL
114500     PERFORM 081-GRAVAR-LINHA-REL
114600
114700*-----> LINHA 2: DIAMETROS PRIMITIVOS, ENTRE-EIXOS E LARGURA
114800*-----> DE FACE EFETIVAMENTE USADA NO CALCULO (COM DEFAULT OU NAO)
114900     MOVE WS-PITCH-DIA-PINHAO  TO WS-D1-D2
115000     MOVE WS-PITCH-DIA-COROA   TO WS-D2-D2
115100     MOVE WS-CENTER-DISTANCE   TO WS-A-D2
115200     MOVE WS-FACE-WIDTH-CALC   TO WS-B-D2
115300     MOVE WS-REG-DETALHE-2 TO WS-LINHA-REL
115400     PERFORM 081-GRAVAR-LINHA-REL
115500
115600*-----> LINHA 3: FORCAS NO PONTO DE CONTATO E POTENCIA/TORQUE
115700*-----> TRANSMITIDOS (VALORES DE 050-CALC-FORCAS/045-GEOMETRIA)
115800     MOVE WS-FORCA-TANGENCIAL  TO WS-FT-D3
115900     MOVE WS-FORCA-RADIAL      TO WS-FR-D3
116000     MOVE WS-FORCA-NORMAL      TO WS-FN-D3
116100     MOVE WS-POWER-KW-CALC     TO WS-PKW-D3
116200     MOVE WS-OUTPUT-TORQUE-CALC TO WS-TQ2-D3
116300     MOVE WS-REG-DETALHE-3 TO WS-LINHA-REL
116400     PERFORM 081-GRAVAR-LINHA-REL
116500
116600*-----> LINHA 4: TENSOES DE FLEXAO DO PINHAO E DA COROA E A
116700*-----> TENSAO DE CONTATO (HERTZ) CALCULADAS EM 055-CALC-TENSOES
116800     MOVE WS-BEND-STRESS-PINHAO TO WS-SIGF1-D4
116900     MOVE WS-BEND-STRESS-COROA  TO WS-SIGF2-D4
117000     MOVE WS-CONTACT-STRESS-CALC TO WS-SIGH-D4
117100     MOVE WS-REG-DETALHE-4 TO WS-LINHA-REL
117200     PERFORM 081-GRAVAR-LINHA-REL
117300
117400*-----> LINHA 5: OS TRES FATORES DE SEGURANCA E A CLASSIFICACAO
117500*-----> FINAL DO CASO (SAFE/MARGINAL/UNSAFE) DE 065-CALC-SEGURANCA
117600     MOVE WS-SF-BEND-PINHAO    TO WS-SF1-D5
117700     MOVE WS-SF-BEND-COROA     TO WS-SF2-D5
117800     MOVE WS-SF-CONTACT-CALC   TO WS-SH-D5
117900     MOVE WS-ASSESSMENT-CALC   TO WS-ASSESS-D5
118000     MOVE WS-REG-DETALHE-5 TO WS-LINHA-REL
118100     PERFORM 081-GRAVAR-LINHA-REL
118200
118300     MOVE WS-VERIF-LEWIS-TENSAO TO WS-LEWIS-D6
118400     MOVE WS-VERIF-AGMA-TENSAO  TO WS-AGMA-D6
118500     MOVE WS-VERIF-MAXDEV       TO WS-MAXDEV-D6
118600     MOVE WS-VERIF-STATUS-CALC  TO WS-VERIFY-D6
118700*-----> AS DUAS RECOMENDACOES SAO INDEPENDENTES (SF1 E SH SAO
118800*-----> TESTADOS SEPARADAMENTE EM 065-CALC-SEGURANCA) E PODEM
118900*-----> OCORRER JUNTAS NO MESMO CASO - IMPRIMIR AMBAS, SEM
119000*-----> ALTERNATIVA ENTRE ELAS
119100     MOVE WS-RECOM-FACE         TO WS-RECOM-D6A
119200     MOVE WS-RECOM-DUREZA       TO WS-RECOM-D6B
119300     MOVE WS-REG-DETALHE-6 TO WS-LINHA-REL
119400     PERFORM 081-GRAVAR-LINHA-REL
119500     .
119600*--------------------------------------------------------------*
119700*    GRAVAR UMA LINHA NO CALC-REPORT E CONTROLAR O CONTADOR
119800*    DE LINHAS DA PAGINA (LINHA JA MONTADA EM WS-LINHA-REL)
119900*--------------------------------------------------------------*
120000 081-GRAVAR-LINHA-REL.
120100
120200     WRITE REG-CALC-REPORT FROM WS-LINHA-REL
120300     IF WS-FS-REL NOT = '00'
120400        MOVE 'ERRO NA GRAVACAO DO CALC-REPORT' TO WS-MSG
120500        MOVE  WS-FS-REL                        TO WS-FS-MSG
120600        GO TO 999-ERRO
120700     ELSE
120800        ADD 1 TO WS-CTLIN
120900     END-IF
121000     .
121100*--------------------------------------------------------------*
121200*    IMPRIMIR CABECALHO DE PAGINA
121300*--------------------------------------------------------------*
121400 083-IMPRIMIR-CABECALHO.
121500
121600*-----> CONTROLE DE QUEBRA DE PAGINA - NUMERA A PAGINA E
121700*-----> REINICIA O CONTADOR DE LINHAS APOS O CABECALHO+HIFEN
121800     ADD 1 TO WS-PAG-CAB
121900     MOVE WS-PAG-CAB       TO WS-PAG-CAB-ED
122000
122100     WRITE REG-CALC-REPORT FROM WS-CAB1 AFTER ADVANCING PAGE
122200     IF WS-FS-REL NOT = '00'
122300        MOVE 'ERRO GRAVACAO CAB1' TO WS-MSG
122400        MOVE WS-FS-REL            TO WS-FS-MSG
122500        GO TO 999-ERRO
122600     END-IF
122700
122800     WRITE REG-CALC-REPORT FROM WS-HIFEN
122900     IF WS-FS-REL NOT = '00'
123000        MOVE 'ERRO GRAVACAO HIFEN' TO WS-MSG
123100        MOVE WS-FS-REL             TO WS-FS-MSG
123200        GO TO 999-ERRO
123300     END-IF
123400
123500     MOVE 4 TO WS-CTLIN
123600     .
123700*--------------------------------------------------------------*
123800*    IMPRIMIR LINHA DE ERRO DE UM CASO REJEITADO
123900*--------------------------------------------------------------*
124000 087-IMPRIMIR-ERRO.
124100
124200*-----> IMPRIME O MOTIVO DA REJEICAO DETECTADO EM
124300*-----> 035-VALIDAR-CASO - O CASO NAO PASSA PELA CADEIA DE
124400*-----> CALCULO, SO APARECE NO RELATORIO DE REJEITADOS
124500     IF WS-CTLIN > 52
124600        PERFORM 083-IMPRIMIR-CABECALHO
124700     END-IF
124800
124900     MOVE CASE-ID OF WS-REG-GEAR-CASE TO WS-CASEID-ERRO
125000     MOVE WS-MOTIVO-REJEICAO          TO WS-MOTIVO-ERRO
125100     MOVE WS-REG-ERRO TO WS-LINHA-REL
125200     PERFORM 081-GRAVAR-LINHA-REL
125300     DISPLAY ' * REG-ENTRADA REJEITADO: ' WS-REG-GEAR-CASE-X
125400     .
125500*--------------------------------------------------------------*
125600*    PROCEDIMENTOS FINAIS
125700*--------------------------------------------------------------*
125800 090-TERMINAR.
125900
126000*-----> FECHAMENTO DO LOTE - IMPRIME OS TOTAIS, REGISTRA O
126100*-----> HORARIO DE TERMINO E FECHA OS TRES ARQUIVOS
126200     PERFORM 085-IMPRIMIR-TOTAIS
126300
126400     PERFORM 015-DATA-HORA
126500
126600     DISPLAY ' *----------------------------------------*'
126700     DISPLAY ' * TERMINO: ' WS-DTEDI ' AS ' WS-HREDI
126800     DISPLAY ' *----------------------------------------*'
126900     DISPLAY ' *========================================*'
127000     DISPLAY ' *   TOTAIS DE CONTROLE - CGPRG012        *'
127100     DISPLAY ' *----------------------------------------*'
127200     DISPLAY ' * REGISTROS LIDOS      = ' WS-CTLIDO
127300     DISPLAY ' * REGISTROS GRAVADOS   = ' WS-CTGRAV
127400     DISPLAY ' * REGISTROS REJEITADOS = ' WS-CTREJEITADOS
127500     DISPLAY ' *========================================*'
127600
127700     PERFORM 095-FECHAR-ARQ
127800
127900     DISPLAY ' *----------------------------------------*'
128000     DISPLAY ' *      TERMINO NORMAL DO CGPRG012        *'
128100     DISPLAY ' *----------------------------------------*'
128200     .
128300*--------------------------------------------------------------*
128400*    IMPRIMIR O BLOCO DE TOTAIS FINAIS DO RELATORIO
128500*--------------------------------------------------------------*
128600 085-IMPRIMIR-TOTAIS.
128700
128800*-----> BLOCO FINAL DE TOTAIS DE CONTROLE DO LOTE: LIDOS,
128900*-----> GRAVADOS, REJEITADOS, CONTAGEM POR CLASSIFICACAO DE
129000*-----> SEGURANCA E O MENOR SF ENCONTRADO NO LOTE (78-VERIFICAR)
129100     IF WS-CTLIN > 48
129200        PERFORM 083-IMPRIMIR-CABECALHO
129300     END-IF
129400
129500     MOVE WS-CTLIDO         TO WS-LIDOS-TOT
129600     MOVE WS-REG-TOTAIS-1 TO WS-LINHA-REL
129700     PERFORM 081-GRAVAR-LINHA-REL
129800
129900     MOVE WS-CTGRAV         TO WS-GRAVADOS-TOT
130000     MOVE WS-REG-TOTAIS-2 TO WS-LINHA-REL
130100     PERFORM 081-GRAVAR-LINHA-REL
130200
130300     MOVE WS-CTREJEITADOS   TO WS-REJEITADOS-TOT
130400     MOVE WS-REG-TOTAIS-3 TO WS-LINHA-REL
130500     PERFORM 081-GRAVAR-LINHA-REL
130600
130700     MOVE WS-CT-SAFE        TO WS-SAFE-TOT
130800     MOVE WS-CT-MARGINAL    TO WS-MARGINAL-TOT
130900     MOVE WS-CT-UNSAFE      TO WS-UNSAFE-TOT
131000     MOVE WS-REG-TOTAIS-4 TO WS-LINHA-REL
131100     PERFORM 081-GRAVAR-LINHA-REL
131200
131300     MOVE WS-MIN-SF-GLOBAL    TO WS-MINSF-TOT
131400     MOVE WS-MIN-SF-CASE-ID   TO WS-MINSF-CASEID-TOT
131500     MOVE WS-REG-TOTAIS-5 TO WS-LINHA-REL
131600     PERFORM 081-GRAVAR-LINHA-REL
131700     .
131800*--------------------------------------------------------------*
131900*    FECHAR OS ARQUIVOS
132000*--------------------------------------------------------------*
132100 095-FECHAR-ARQ.
132200
132300*-----> FECHA OS TRES ARQUIVOS NA MESMA ORDEM EM QUE FORAM
132400*-----> ABERTOS EM 020-ABRIR-ARQ
132500     CLOSE GEAR-CASE
132600     IF NOT WS-CASO-OK
132700        MOVE  'ERRO AO FECHAR O GEAR-CASE'  TO WS-MSG
132800        MOVE   WS-FS-CASO                   TO WS-FS-MSG
132900        GO TO  999-ERRO
133000     END-IF
133100
133200     CLOSE GEAR-RESULT
133300     IF WS-FS-RES NOT = '00'
133400        MOVE  'ERRO AO FECHAR O GEAR-RESULT' TO WS-MSG
133500        MOVE   WS-FS-RES                     TO WS-FS-MSG
133600        GO TO  999-ERRO
133700     END-IF
133800
133900     CLOSE CALC-REPORT
134000     IF WS-FS-REL NOT = '00'
134100        MOVE  'ERRO AO FECHAR O CALC-REPORT' TO WS-MSG
134200        MOVE   WS-FS-REL                     TO WS-FS-MSG
134300        GO TO  999-ERRO
134400     END-IF
134500     .
134600*--------------------------------------------------------------*
134700*    ROTINA DE ERRO
134800*--------------------------------------------------------------*
134900 999-ERRO.
135000
135100*-----> PONTO UNICO DE ABORT DO PROGRAMA - QUALQUER GO TO
135200*-----> 999-ERRO CHEGA AQUI COM WS-MSG E WS-FS-MSG JA
135300*-----> PREENCHIDOS PELA ROTINA QUE DETECTOU O PROBLEMA
135400     DISPLAY ' *----------------------------------------*'
135500     DISPLAY ' *           PROGRAMA CANCELADO           *'
135600     DISPLAY ' *----------------------------------------*'
135700     DISPLAY ' * MENSAGEM    = ' WS-MSG
135800     DISPLAY ' * FILE STATUS = ' WS-FS-MSG
135900     DISPLAY ' *----------------------------------------*'
136000     DISPLAY ' *       TERMINO ANORMAL DO CGPRG012      *'
136100     DISPLAY ' *----------------------------------------*'
136200     STOP RUN
136300     .
136400*---------------> FIM DO PROGRAMA CGPRG012 <
