000100 IDENTIFICATION DIVISION.
000200*=======================*
000300 PROGRAM-ID.    CGPRG013.
000400 AUTHOR.        R A TEODORO.
000500 INSTALLATION.  FATEC SAO CAETANO.
000600 DATE-WRITTEN.  09/06/1987.
000700 DATE-COMPILED. 09/08/2026.
000800 SECURITY.      USO RESTRITO AO DEPTO DE ENGENHARIA.
000900*--------------------------------------------------------------*
001000* DISCIPLINA/SISTEMA: AVALIACAO DE RISCO DO PROJETO DO REDUTOR
001100*--------------------------------------------------------------*
001200* OBJETIVO: LER O ARQUIVO DE ITENS DE RISCO QUALITATIVO DO
001300*           PROJETO (UM REGISTRO POR ITEM, ORDENADO POR
001400*           CATEGORIA), CALCULAR O SCORE DE CADA ITEM
001500*           (PROBABILIDADE X IMPACTO), ACUMULAR POR QUEBRA DE
001600*           CONTROLE NA CATEGORIA DE RISCO (RISK-CATEGORY) E
001700*           GRAVAR O RESUMO POR CATEGORIA (QUANTIDADE, SOMA E
001800*           MEDIA DO SCORE, NIVEL E CONTAGEM DE ITENS DE ALTA
001900*           PRIORIDADE) NO ARQUIVO DE SAIDA RISK-OUT.
002000*--------------------------------------------------------------*
002100*------------------> HISTORICO - MANUTENCAO <------------------*
002200* VERSAO  MES/ANO  NR.DOC      IDENT.  DESCRICAO
002300* ------  -------  ----------  ------  ----------------------- *
002400*  V01    JUN/1987 CH-1987-048  RAT    VERSAO ORIGINAL - LEITURA
002500*                                      DO ARQUIVO RISK-IN E
002600*                                      CALCULO DO RISK-SCORE
002700*  V02    FEV/1988 CH-1988-005  RAT    INCLUIDA A QUEBRA DE
002800*                                      CONTROLE POR CATEGORIA
002900*                                      (ARQUIVO DE ENTRADA
003000*                                      ORDENADO POR CATEGORIA)
003100*  V03    OUT/1989 CH-1989-022  JPF    INCLUIDO O NIVEL DA
003200*                                      CATEGORIA (LOW/MED/HIGH)
003300*  V04    AGO/1991 CH-1991-033  WYG    INCLUIDA A SINALIZACAO
003400*                                      DE ALTA PRIORIDADE
003500*  V05    MAR/1993 CH-1993-011  MCS    TRATAMENTO DO ARQUIVO
003600*                                      VAZIO (NENHUMA CATEGORIA)
003700*  V06    JAN/1995 CH-1995-007  WYG    AJUSTE NA MEDIA DO SCORE
003800*                                      POR CATEGORIA (ARREDOND.)
003900*  V07    DEZ/1998 CH-1998-050  JPF    VIRADA DO SECULO - CAMPOS
004000*                                      DE DATA DO SISTEMA
004100*                                      CONFERIDOS PARA ANO 2000
004200*  V08    MAI/2002 CH-2002-014  RAT    INCLUIDO O TOTAL GERAL
004300*                                      (TRAILER) NO TERMINO
004400*  V09    SET/2005 CH-2005-009  MCS    RECOMPILACAO - SEM
004500*                                      ALTERACAO DE REGRA
004600*  V10    JUL/2026 CH-2026-119  LTS    REVISAO PARA O PADRAO
004700*                                      ATUAL DO LOTE DE RISCO
004800*  V11    AGO/2026 CH-2026-134  LTS    INCLUIDA A SOMA GERAL DO
004900*                                      SCORE NO TRAILER (FALTAVA
005000*                                      O TOTAL EXIGIDO PELO LOTE)
005100*--------------------------------------------------------------*
005200 ENVIRONMENT DIVISION.
005300*====================*
005400 CONFIGURATION SECTION.
005500*---------------------*
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     .
005900 INPUT-OUTPUT SECTION.
006000*---------------------*
006100 FILE-CONTROL.
006200     SELECT RISK-IN     ASSIGN TO RISKINJ
006300            FILE STATUS   IS WS-FS-RISKIN
006400     .
006500     SELECT RISK-OUT    ASSIGN TO RISKOUTJ
006600            FILE STATUS   IS WS-FS-RISKOUT
006700     .
006800 DATA DIVISION.
006900*=============*
007000 FILE SECTION.
007100*------------*
007200 FD  RISK-IN
007300     LABEL RECORD STANDARD
007400     RECORDING MODE  F
007500     .
007600 01  REG-RISK-IN             PIC X(40)
007700     .
007800 FD  RISK-OUT
007900     LABEL RECORD OMITTED
008000     RECORDING MODE  F
008100     .
008200 01  REG-RISK-OUT            PIC X(60)
008300     .
008400 WORKING-STORAGE SECTION.
008500*-----------------------*
008600 01  FILLER                 PIC X(35)       VALUE
008700     '**** INICIO DA WORKING-STORAGE ****'.
008800
008900*-----> CHAVE DE FIM DE ARQUIVO DO RISK-IN
009000 77  WS-FIM-ARQUIVO-RISKIN      PIC X(01)   VALUE 'N'.
009100     88  WS-E-FIM-DE-ARQUIVO        VALUE 'S'.
009200
009300*-----> VARIAVEIS AUXILIARES UTILIZADA NO PROCESSAMENTO
009400 01  WS-AREA-AUX.
009500     05  WS-FS-RISKIN           PIC X(02).
009600         88  WS-RISKIN-OK           VALUE '00'.
009700         88  WS-RISKIN-FIM          VALUE '10'.
009800     05  WS-FS-RISKOUT          PIC X(02).
009900         88  WS-RISKOUT-OK          VALUE '00'.
010000     05  WS-MSG                 PIC X(30).
010100     05  WS-FS-MSG              PIC X(02).
010200     05  WS-DTEDI               PIC X(10).
010300     05  WS-HREDI               PIC X(11).
010400     05  WS-PRIMEIRA-CATEG      PIC X(01)   VALUE 'S'.
010500         88  WS-E-PRIMEIRA-CATEG    VALUE 'S'.
010600     05  FILLER                 PIC X(05).
010700
010800*-----> RELOGIO DO SISTEMA E SUA VISAO ALTERNATIVA (REDEFINES 1)
010900 01  WS-DATA-SISTEMA.
011000     05  WS-DTSYS               PIC 9(06).
011100     05  FILLER                 PIC X(02).
011200 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
011300     05  WS-AA-SYS              PIC 9(02).
011400     05  WS-MM-SYS              PIC 9(02).
011500     05  WS-DD-SYS              PIC 9(02).
011600     05  FILLER                 PIC X(02).
011700 01  WS-HRSYS                   PIC 9(08).
011800
011900*-----> CONTADORES E ACUMULADORES DO LOTE E DA CATEGORIA (COMP)
012000 01  WS-CONTADORES              COMP.
012100     05  WS-CTLIDO              PIC 9(05).
012200     05  WS-CTGRAV              PIC 9(05).
012300     05  WS-CTCATEG             PIC 9(03).
012400     05  WS-QT-CATEGORIA        PIC 9(05).
012500     05  WS-SOMA-SCORE-CATEG    PIC 9(05).
012600     05  WS-QT-ALTAPRIOR-CATEG  PIC 9(05).
012700     05  WS-SOMA-SCORE-GERAL    PIC 9(07).
012800     05  WS-QT-CASOS-GERAL      PIC 9(05).
012900     05  WS-SCORE-CASO          PIC 9(02).
013000     05  FILLER                 PIC 9(02).
013100
013200*-----> ENTRADA - ITEM DE RISCO (RISK-REC)
013300 01  WS-REG-RISK-IN.
013400     05  RISK-CATEGORY          PIC X(10).
013500     05  RISK-DESC              PIC X(24).
013600     05  PROBABILITY            PIC 9(01).
013700     05  IMPACT                 PIC 9(01).
013800     05  FILLER                 PIC X(04).
013900*-----> VISAO EM CARACTERES DO ITEM DE ENTRADA (REDEFINES 2),
014000*       USADA SO PARA DUMP EM CASO DE QUEBRA DE SEQUENCIA
014100 01  WS-REG-RISK-IN-X REDEFINES WS-REG-RISK-IN
014200                             PIC X(40).
014300
014400*-----> CHAVE DE QUEBRA DE CONTROLE (EVITA REFERIR O CAMPO
014500*       RISK-CATEGORY SEM QUALIFICACAO DURANTE A COMPARACAO)
014600 01  WS-CATEGORIA-CONTROLE      PIC X(10)   VALUE SPACES.
014700
014800*-----> NIVEL DA CATEGORIA JA FECHADA E MEDIA DO SCORE
014900 01  WS-NIVEL-CATEGORIA         PIC X(06).
015000     88  WS-NIVEL-E-ALTO            VALUE 'HIGH  '.
015100     88  WS-NIVEL-E-MEDIO           VALUE 'MEDIUM'.
015200     88  WS-NIVEL-E-BAIXO           VALUE 'LOW   '.
015300 01  WS-MEDIA-SCORE-CATEG       PIC 9(03)V9(02).
015400
015500*-----> SAIDA - RESUMO POR CATEGORIA (RISK-SUMMARY-REC)
015600 01  WS-REG-RISK-OUT.
015700     05  RISK-CATEGORY          PIC X(10).
015800     05  RISK-COUNT             PIC 9(03).
015900     05  TOTAL-SCORE            PIC 9(04).
016000     05  AVG-SCORE              PIC 9(03)V9(02).
016100     05  RISK-LEVEL             PIC X(06).
016200     05  HIGH-PRI-COUNT         PIC 9(03).
016300     05  FILLER                 PIC X(29).
016400*-----> VISAO EM CARACTERES DO RESUMO (REDEFINES 3), USADA SO
016500*       PARA DUMP EM CASO DE ERRO DE GRAVACAO
016600 01  WS-REG-RISK-OUT-X REDEFINES WS-REG-RISK-OUT
016700                             PIC X(60).
016800
016900*-----> TOTAL GERAL DO LOTE (TRAILER)
017000 01  WS-QT-CATEG-GERAL          PIC 9(03).
017100
017200*-----> DADOS DE SAIDA - LINHA DE CONFERENCIA POR CATEGORIA
017300*       (SEM IMPRESSORA DEDICADA - VAI PARA O SYSOUT VIA DISPLAY)
017400 01  WS-REG-DETALHE-CATEG.
017500     05  FILLER                  PIC X(01)   VALUE SPACES.
017600     05  FILLER                  PIC X(11)   VALUE 'CATEGORY = '.
017700     05  WS-CATEG-D1             PIC X(10).
017800     05  FILLER                  PIC X(02)   VALUE SPACES.
017900     05  FILLER                  PIC X(09)   VALUE 'COUNT = '.
018000     05  WS-COUNT-D1             PIC ZZ9.
018100     05  FILLER                  PIC X(02)   VALUE SPACES.
018200     05  FILLER                  PIC X(10)   VALUE 'TOTAL  = '.
018300     05  WS-TOTAL-D1             PIC ZZZ9.
018400     05  FILLER                  PIC X(02)   VALUE SPACES.
018500     05  FILLER                  PIC X(08)   VALUE 'AVG = '.
018600     05  WS-AVG-D1               PIC ZZ9.99.
018700     05  FILLER                  PIC X(02)   VALUE SPACES.
018800     05  WS-LEVEL-D1             PIC X(06).
018900     05  FILLER                  PIC X(02)   VALUE SPACES.
019000     05  WS-PRIOR-D1             PIC X(04).
019100
019200*-----> LINHA DO TOTAL GERAL DO LOTE, MONTADA EM
019300*       087-IMPRIMIR-TRAILER E EXIBIDA SO NO CONSOLE
019400 01  WS-REG-TRAILER.
019500     05  FILLER                  PIC X(01)   VALUE SPACES.
019600     05  FILLER                  PIC X(28)   VALUE
019700         'TOTAL DE CATEGORIAS     = '.
019800     05  WS-CATEG-TOT            PIC ZZ9.
019900     05  FILLER                  PIC X(04)   VALUE SPACES.
020000     05  FILLER                  PIC X(28)   VALUE
020100         'TOTAL DE CASOS          = '.
020200     05  WS-CASOS-TOT            PIC ZZZZ9.
020300     05  FILLER                  PIC X(04)   VALUE SPACES.
020400     05  FILLER                  PIC X(28)   VALUE
020500         'SCORE TOTAL GERAL         = '.
020600     05  WS-SCORE-TOT            PIC ZZZZZZ9.
020700
020800 01  FILLER                      PIC X(35)   VALUE
020900     '****** FIM DA WORKING-STORAGE *****'.
021000*
021100 PROCEDURE DIVISION.
021200*==================*
021300*--------------------------------------------------------------*
021400*    PROCESSO PRINCIPAL
021500*--------------------------------------------------------------*
021600 000-CGPRG013.
021700
021800*-----> ROTINA MESTRE - ABRE OS ARQUIVOS, PROCESSA UM ITEM DE
021900*-----> RISCO POR VEZ ATE O FIM DO RISK-IN (A QUEBRA DE CONTROLE
022000*-----> POR CATEGORIA E TRATADA DENTRO DE 030-PROCESSAR), FECHA
022100*-----> E IMPRIME O TOTAL GERAL DO LOTE
022200     PERFORM 010-INICIAR
022300     PERFORM 030-PROCESSAR UNTIL WS-E-FIM-DE-ARQUIVO
022400     PERFORM 090-TERMINAR
022500     STOP RUN
022600     .
022700*--------------------------------------------------------------*
022800*    PROCEDIMENTOS INICIAIS
022900*--------------------------------------------------------------*
023000 010-INICIAR.
023100
023200     DISPLAY "*--------------------------------------*"
023300     DISPLAY "* CGPRG013 - RISKCALC POR CATEGORIA      *"
023400     DISPLAY "* QUEBRA DE CONTROLE ORDENADA POR RISK-CATEGORY *"
023500
023600     PERFORM 015-DATA-HORA
023700
023800     DISPLAY ' *----------------------------------------*'
023900     DISPLAY ' * INICIO : ' WS-DTEDI ' AS ' WS-HREDI
024000     DISPLAY ' *----------------------------------------*'
024100
024200     PERFORM 020-ABRIR-ARQ
024300
024400     PERFORM 025-LER-RISKIN
024500
024600*-----> ARQUIVO VAZIO E ERRO FATAL - NAO HA QUEBRA DE CONTROLE
024700*-----> A FAZER, E O RESUMO POR CATEGORIA FICARIA SEM SENTIDO
024800     IF WS-E-FIM-DE-ARQUIVO
024900        MOVE 'ERRO - RISK-IN VAZIO'  TO WS-MSG
025000        MOVE WS-FS-RISKIN            TO WS-FS-MSG
025100        GO TO 999-ERRO
025200     END-IF
025300
025400*-----> ARMA A CHAVE DE CONTROLE COM A CATEGORIA DO PRIMEIRO
025500*-----> ITEM LIDO, ANTES DE ENTRAR NO LACO DE 030-PROCESSAR
025600     MOVE RISK-CATEGORY OF WS-REG-RISK-IN TO WS-CATEGORIA-CONTROLE
025700     .
025800*--------------------------------------------------------------*
025900*    OBTER A DATA E HORA DO SISTEMA
026000*--------------------------------------------------------------*
026100 015-DATA-HORA.
026200
026300*-----> DATA E HORA DO RELOGIO DO SISTEMA, REFORMATADAS PARA
026400*-----> DD/MM/AAAA E HH:MM:SS:CC USADAS NO DISPLAY DE CONTROLE
026500     ACCEPT  WS-DTSYS  FROM DATE
026600     STRING  WS-DTSYS  (5:2) '/'
026700             WS-DTSYS  (3:2) '/20'
026800             WS-DTSYS  (1:2)
026900     DELIMITED BY SIZE INTO WS-DTEDI
027000
027100     ACCEPT  WS-HRSYS  FROM TIME
027200     STRING  WS-HRSYS  (1:2) ':'
027300             WS-HRSYS  (3:2) ':'
027400             WS-HRSYS  (5:2) ':'
027500             WS-HRSYS  (7:2)
027600     DELIMITED BY SIZE INTO WS-HREDI
027700     .
027800*--------------------------------------------------------------*
027900*    ABERTURA DOS ARQUIVOS
028000*--------------------------------------------------------------*
028100 020-ABRIR-ARQ.
028200
028300*-----> DOIS ARQUIVOS DO CICLO: RISK-IN (ENTRADA, ORDENADA POR
028400*-----> RISK-CATEGORY) E RISK-OUT (SAIDA COM O RESUMO POR
028500*-----> CATEGORIA) - NAO HA IMPRESSORA DEDICADA NESTE LOTE
028600     OPEN INPUT  RISK-IN
028700     IF NOT WS-RISKIN-OK
028800        MOVE  'ERRO AO ABRIR O RISK-IN'  TO WS-MSG
028900        MOVE   WS-FS-RISKIN              TO WS-FS-MSG
029000        GO TO  999-ERRO
029100     END-IF
029200
029300     OPEN OUTPUT RISK-OUT
029400     IF NOT WS-RISKOUT-OK
029500        MOVE  'ERRO AO ABRIR O RISK-OUT' TO WS-MSG
029600        MOVE   WS-FS-RISKOUT             TO WS-FS-MSG
029700        GO TO  999-ERRO
029800     END-IF
029900     .
030000*--------------------------------------------------------------*
030100*    LEITURA DO ARQUIVO RISK-IN (ORDENADO POR RISK-CATEGORY)
030200*--------------------------------------------------------------*
030300 025-LER-RISKIN.
030400
030500*-----> LEITURA SEQUENCIAL SIMPLES - WS-E-FIM-DE-ARQUIVO E
030600*-----> ARMADO NO ELSE ABAIXO, NUNCA PELO FILE STATUS
030700*-----> DIRETAMENTE, PARA DAR CHANCE DE FECHAR A ULTIMA
030800*-----> CATEGORIA ANTES DE ENCERRAR O LACO PRINCIPAL
030900     READ RISK-IN INTO WS-REG-RISK-IN
031000
031100     IF NOT WS-RISKIN-OK AND NOT WS-RISKIN-FIM
031200        MOVE  'ERRO NA LEITURA DO RISK-IN' TO WS-MSG
031300        MOVE   WS-FS-RISKIN                TO WS-FS-MSG
031400        GO TO  999-ERRO
031500     ELSE
031600        IF WS-RISKIN-OK
031700           ADD 1 TO WS-CTLIDO
031800        ELSE
031900           MOVE 'S' TO WS-FIM-ARQUIVO-RISKIN
032000        END-IF
032100     END-IF
032200     .
032300*--------------------------------------------------------------*
032400*    PROCESSAR O CASO LIDO - ACUMULAR OU QUEBRAR POR CATEGORIA
032500*--------------------------------------------------------------*
032600 030-PROCESSAR.
032700
032800*-----> FIM DE ARQUIVO SO FECHA A ULTIMA CATEGORIA EM ABERTO -
032900*-----> NAO HA ITEM NOVO PARA ACUMULAR
033000     IF WS-E-FIM-DE-ARQUIVO
033100        PERFORM 040-FECHAR-CATEGORIA
033200     ELSE
033300*-----> QUEBRA DE CONTROLE - O ARQUIVO CHEGA ORDENADO POR
033400*-----> RISK-CATEGORY, ENTAO A MUDANCA DE CHAVE FECHA A
033500*-----> CATEGORIA ANTERIOR E ABRE UMA NOVA
033600        IF RISK-CATEGORY OF WS-REG-RISK-IN
033700           NOT = WS-CATEGORIA-CONTROLE
033800           PERFORM 040-FECHAR-CATEGORIA
033900           MOVE RISK-CATEGORY OF WS-REG-RISK-IN
034000                                 TO WS-CATEGORIA-CONTROLE
034100        END-IF
034200        PERFORM 035-ACUMULAR-CASO
034300        PERFORM 025-LER-RISKIN
034400     END-IF
034500     .
034600*--------------------------------------------------------------*
034700*    ACUMULAR O CASO ATUAL NOS TOTAIS DA CATEGORIA EM ABERTO
034800*--------------------------------------------------------------*
034900 035-ACUMULAR-CASO.
035000
035100*-----> SCORE DO ITEM = PROBABILIDADE X IMPACTO (ESCALAS DE 1
035200*-----> A 5 CADA, CONFORME CADASTRADAS NO RISK-IN) - SEMPRE
035300*-----> INTEIRO, NUNCA ARREDONDADO
035400     COMPUTE WS-SCORE-CASO = PROBABILITY * IMPACT
035500
035600*-----> ACUMULA NA CATEGORIA EM ABERTO - ESTES TOTAIS SO SAO
035700*-----> ZERADOS QUANDO A CATEGORIA FECHA (040-FECHAR-CATEGORIA)
035800     ADD 1                          TO WS-QT-CATEGORIA
035900     ADD WS-SCORE-CASO              TO WS-SOMA-SCORE-CATEG
036000
036100*-----> SCORE > 12 MARCA O ITEM COMO DE ALTA PRIORIDADE -
036200*-----> CONTADO SO NA CATEGORIA (VAI PRO HIGH-PRI-COUNT DO
036300*-----> RISK-SUMMARY-REC); NAO HA CONTADOR DE ALTA PRIORIDADE
036400*-----> NO TOTAL GERAL DO LOTE
036500     IF WS-SCORE-CASO > 12
036600        ADD 1 TO WS-QT-ALTAPRIOR-CATEG
036700     END-IF
036800
036900*-----> TOTAIS GERAIS DO LOTE (SO ZERADOS NO INICIO DO PROGRAMA) -
037000*-----> SOMAM TODAS AS CATEGORIAS, NAO SO A EM ABERTO, PARA
037100*-----> SAIREM NO TRAILER DE 087-IMPRIMIR-TRAILER
037200     ADD 1                          TO WS-QT-CASOS-GERAL
037300     ADD WS-SCORE-CASO              TO WS-SOMA-SCORE-GERAL
037400     .
037500*--------------------------------------------------------------*
037600*    FECHAR A CATEGORIA EM ABERTO (QUEBRA DE CONTROLE) E GRAVAR
037700*    O RESUMO; A PRIMEIRA CHAMADA (ANTES DE LER QUALQUER CASO)
037800*    E IGNORADA PELO INDICADOR WS-PRIMEIRA-CATEG
037900*--------------------------------------------------------------*
038000 040-FECHAR-CATEGORIA.
038100
038200*-----> A PRIMEIRA CHAMADA (ANTES DE QUALQUER ITEM TER SIDO
038300*-----> ACUMULADO) NAO FECHA CATEGORIA NENHUMA - SO ARMA O
038400*-----> INDICADOR PARA AS PROXIMAS QUEBRAS DE CONTROLE
038500     IF WS-E-PRIMEIRA-CATEG
038600        MOVE 'N' TO WS-PRIMEIRA-CATEG
038700     ELSE
038800*-----> CLASSIFICA O NIVEL, GRAVA O RESUMO E IMPRIME O DETALHE
038900*-----> NUMA UNICA FAIXA PERFORM-THRU (045 A 080-EXIT)
039000        IF WS-QT-CATEGORIA > 0
039100           PERFORM 045-CLASSIFICAR-CATEGORIA
039200              THRU 080-IMPRIMIR-DETALHE-EXIT
039300           ADD 1 TO WS-CTCATEG
039400        END-IF
039500     END-IF
039600
039700*-----> ZERA OS ACUMULADORES DA CATEGORIA PARA A PROXIMA QUEBRA
039800     MOVE ZERO  TO WS-QT-CATEGORIA
039900     MOVE ZERO  TO WS-SOMA-SCORE-CATEG
040000     MOVE ZERO  TO WS-QT-ALTAPRIOR-CATEG
040100     .
040200*--------------------------------------------------------------*
040300*    CALCULAR A MEDIA DO SCORE E CLASSIFICAR O NIVEL DA
040400*    CATEGORIA FECHADA (LOW/MEDIUM/HIGH)
040500*--------------------------------------------------------------*
040600 045-CLASSIFICAR-CATEGORIA.
040700
040800*-----> MEDIA DO SCORE DA CATEGORIA, ARREDONDADA HALF-UP NA
040900*-----> PRECISAO DO LAYOUT DE SAIDA (AVG-SCORE TEM 2 DECIMAIS)
041000     COMPUTE WS-MEDIA-SCORE-CATEG ROUNDED =
041100             WS-SOMA-SCORE-CATEG / WS-QT-CATEGORIA
041200
041300*-----> LIMIARES DE NIVEL DE RISCO DA CATEGORIA: MEDIA>15.00
041400*-----> HIGH, MEDIA>9.00 MEDIUM, CASO CONTRARIO LOW
041500     IF WS-MEDIA-SCORE-CATEG > 15.00
041600        MOVE 'HIGH  ' TO WS-NIVEL-CATEGORIA
041700     ELSE
041800        IF WS-MEDIA-SCORE-CATEG > 9.00
041900           MOVE 'MEDIUM' TO WS-NIVEL-CATEGORIA
042000        ELSE
042100           MOVE 'LOW   ' TO WS-NIVEL-CATEGORIA
042200        END-IF
042300     END-IF
042400     .
042500*--------------------------------------------------------------*
042600*    GRAVAR O RESUMO DA CATEGORIA FECHADA (RISK-SUMMARY-REC)
042700*--------------------------------------------------------------*
042800 050-GRAVAR-RESUMO.
042900
043000*-----> MONTA O REGISTRO DE RESUMO DA CATEGORIA QUE ACABOU DE
043100*-----> FECHAR, COM A CHAVE DE CONTROLE (NAO O CAMPO DO ITEM
043200*-----> CORRENTE - A CATEGORIA JA MUDOU QUANDO ISTO RODA)
043300     MOVE SPACES                     TO WS-REG-RISK-OUT
043400     MOVE WS-CATEGORIA-CONTROLE      TO
043500        RISK-CATEGORY OF WS-REG-RISK-OUT
043600     MOVE WS-QT-CATEGORIA            TO RISK-COUNT
043700     MOVE WS-SOMA-SCORE-CATEG        TO TOTAL-SCORE
043800     MOVE WS-MEDIA-SCORE-CATEG       TO AVG-SCORE
043900     MOVE WS-NIVEL-CATEGORIA         TO RISK-LEVEL
044000     MOVE WS-QT-ALTAPRIOR-CATEG      TO HIGH-PRI-COUNT
044100
044200*-----> GRAVACAO SEQUENCIAL NO RISK-OUT - EM ERRO, O REGISTRO
044300*-----> REJEITADO E DUMPADO VIA REDEFINES 3 ANTES DO ABORT
044400     WRITE REG-RISK-OUT FROM WS-REG-RISK-OUT
044500     IF NOT WS-RISKOUT-OK
044600        MOVE 'ERRO NA GRAVACAO DO RISK-OUT' TO WS-MSG
044700        MOVE  WS-FS-RISKOUT                 TO WS-FS-MSG
044800        DISPLAY ' * REG-RESUMO REJEITADO: ' WS-REG-RISK-OUT-X
044900        GO TO 999-ERRO
045000     ELSE
045100        ADD 1 TO WS-CTGRAV
045200     END-IF
045300     .
045400*--------------------------------------------------------------*
045500*    IMPRIMIR O DETALHE DA CATEGORIA FECHADA NO CONSOLE
045600*    (LOTE SEM IMPRESSORA DEDICADA - RESUMO VAI PARA O SYSOUT)
045700*--------------------------------------------------------------*
045800 080-IMPRIMIR-DETALHE.
045900
046000*-----> LINHA DE CONFERENCIA DA CATEGORIA FECHADA - SO PARA O
046100*-----> CONSOLE (SYSOUT), ESTE LOTE NAO TEM IMPRESSORA DEDICADA
046200     MOVE WS-CATEGORIA-CONTROLE    TO WS-CATEG-D1
046300     MOVE WS-QT-CATEGORIA          TO WS-COUNT-D1
046400     MOVE WS-SOMA-SCORE-CATEG      TO WS-TOTAL-D1
046500     MOVE WS-MEDIA-SCORE-CATEG     TO WS-AVG-D1
046600     MOVE WS-NIVEL-CATEGORIA       TO WS-LEVEL-D1
046700*-----> SINALIZACAO 'ALTA' SO APARECE QUANDO A CATEGORIA TEM
046800*-----> PELO MENOS UM ITEM DE ALTA PRIORIDADE (SCORE > 12)
046900     IF WS-QT-ALTAPRIOR-CATEG > 0
047000        MOVE 'ALTA' TO WS-PRIOR-D1
047100     ELSE
047200        MOVE SPACES TO WS-PRIOR-D1
047300     END-IF
047400
047500     DISPLAY WS-REG-DETALHE-CATEG
047600     .
047700*--------------------------------------------------------------*
047800*    MARCA DE FIM DA FAIXA 045-CLASSIFICAR-CATEGORIA THRU
047900*    080-IMPRIMIR-DETALHE-EXIT, CHAMADA POR 040-FECHAR-CATEGORIA
048000*--------------------------------------------------------------*
048100 080-IMPRIMIR-DETALHE-EXIT.
048200     EXIT.
048300*--------------------------------------------------------------*
048400*    IMPRIMIR O TOTAL GERAL DO LOTE (TRAILER, VIA SYSOUT)
048500*--------------------------------------------------------------*
048600 087-IMPRIMIR-TRAILER.
048700
048800*-----> TOTAL GERAL DO LOTE, CONFORME EXIGIDO NO FECHAMENTO DO
048900*-----> RISKCALC: QUANTAS CATEGORIAS FECHARAM, QUANTOS ITENS
049000*-----> FORAM LIDOS NO TOTAL E A SOMA DE TODOS OS SCORES
049100     MOVE WS-CTCATEG              TO WS-QT-CATEG-GERAL
049200     MOVE WS-QT-CATEG-GERAL       TO WS-CATEG-TOT
049300     MOVE WS-QT-CASOS-GERAL       TO WS-CASOS-TOT
049400     MOVE WS-SOMA-SCORE-GERAL     TO WS-SCORE-TOT
049500
049600     DISPLAY WS-REG-TRAILER
049700     .
049800*--------------------------------------------------------------*
049900*    PROCEDIMENTOS FINAIS
050000*--------------------------------------------------------------*
050100 090-TERMINAR.
050200
050300*-----> FECHAMENTO DO LOTE - IMPRIME O TRAILER, REGISTRA O
050400*-----> HORARIO DE TERMINO E FECHA OS DOIS ARQUIVOS
050500     PERFORM 087-IMPRIMIR-TRAILER
050600
050700     PERFORM 015-DATA-HORA
050800
050900     DISPLAY ' *----------------------------------------*'
051000     DISPLAY ' * TERMINO: ' WS-DTEDI ' AS ' WS-HREDI
051100     DISPLAY ' *----------------------------------------*'
051200     DISPLAY ' *========================================*'
051300     DISPLAY ' *   TOTAIS DE CONTROLE - CGPRG013        *'
051400     DISPLAY ' *----------------------------------------*'
051500     DISPLAY ' * REGISTROS LIDOS       = ' WS-CTLIDO
051600     DISPLAY ' * CATEGORIAS GRAVADAS   = ' WS-CTGRAV
051700     DISPLAY ' *========================================*'
051800
051900     PERFORM 095-FECHAR-ARQ
052000
052100     DISPLAY ' *----------------------------------------*'
052200     DISPLAY ' *      TERMINO NORMAL DO CGPRG013        *'
052300     DISPLAY ' *----------------------------------------*'
052400     .
052500*--------------------------------------------------------------*
052600*    FECHAR OS ARQUIVOS
052700*--------------------------------------------------------------*
052800 095-FECHAR-ARQ.
052900
053000*-----> FECHA OS DOIS ARQUIVOS NA MESMA ORDEM EM QUE FORAM
053100*-----> ABERTOS EM 020-ABRIR-ARQ
053200     CLOSE RISK-IN
053300     IF NOT WS-RISKIN-OK
053400        MOVE  'ERRO AO FECHAR O RISK-IN'  TO WS-MSG
053500        MOVE   WS-FS-RISKIN               TO WS-FS-MSG
053600        GO TO  999-ERRO
053700     END-IF
053800
053900     CLOSE RISK-OUT
054000     IF NOT WS-RISKOUT-OK
054100        MOVE  'ERRO AO FECHAR O RISK-OUT' TO WS-MSG
054200        MOVE   WS-FS-RISKOUT              TO WS-FS-MSG
054300        GO TO  999-ERRO
054400     END-IF
054500     .
054600*--------------------------------------------------------------*
054700*    ROTINA DE ERRO
054800*--------------------------------------------------------------*
054900 999-ERRO.
055000
055100*-----> PONTO UNICO DE ABORT DO PROGRAMA - QUALQUER GO TO
055200*-----> 999-ERRO CHEGA AQUI COM WS-MSG E WS-FS-MSG JA
055300*-----> PREENCHIDOS PELA ROTINA QUE DETECTOU O PROBLEMA
055400     DISPLAY ' *----------------------------------------*'
055500     DISPLAY ' *           PROGRAMA CANCELADO           *'
055600     DISPLAY ' *----------------------------------------*'
055700     DISPLAY ' * MENSAGEM    = ' WS-MSG
055800     DISPLAY ' * FILE STATUS = ' WS-FS-MSG
055900     DISPLAY ' *----------------------------------------*'
056000     DISPLAY ' *       TERMINO ANORMAL DO CGPRG013      *'
056100     DISPLAY ' *----------------------------------------*'
056200     STOP RUN
056300     .
056400*---------------> FIM DO PROGRAMA CGPRG013 <
